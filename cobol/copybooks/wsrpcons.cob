000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP STATUTORY LIMIT CONSTANTS          *
000400*      COMPILED-IN CONSTANTS, NOT A FILE.  USED BY RPLIM01      *
000500*      (MAPS04) - THE CONTRIBUTION LIMIT SERVICE.               *
000600*                                                               *
000700*****************************************************************
000800*
000900* BASED ON THE CALIFORNIA STATE CONSTANTS TABLE ORIGINALLY
001000* CARRIED IN WSPYCALX - RE-PURPOSED HERE FOR THE FEDERAL
001100* ELECTIVE-DEFERRAL LIMIT SCHEDULE AS THIS SUBSYSTEM HAS NO
001200* STATE TAX TABLES OF ITS OWN.
001300*
001400* 09/05/1985 VBC - CREATED.
001500* 30/11/1998 VBC - Y2K PREP: RP-CONS-BASE-YEAR AND
001600*                  RP-CONS-SPECIAL-BASE-YEAR NOW HELD AS
001700*                  4-DIGIT (CC-INCLUSIVE) FIELDS.           CR041
001800* 21/10/2025 VBC - REFRESHED FOR 2025/2026 STATUTORY VALUES,
001900*                  ADDED THE 60-63 SPECIAL CATCH-UP BLOCK
002000*                  PER SECURE 2.0.                          CR2025-118
002050* 25/11/2025 VBC - ADDED RP-CONS-HALF AND RP-CONS-DEFAULT-
002060*                  CAP-GAINS FOR RPDSSIM'S TAXABLE-WITHDRAWAL
002070*                  DEEMED-GAINS CALCULATION.                CR2025-147
002080* 05/12/2025 VBC - REPACKED THE DOLLAR AND RATE CONSTANTS AS
002090*                  COMP-3, MATCHING WSPYCALX'S OWN CONVENTION
002095*                  FOR ITS COMPILED-IN TAX CONSTANTS TABLE.  CR2025-153
002100*
002200 01  RP-LIMIT-CONSTANTS.
002300*
002400     03  RP-CONS-BASE-YEAR               PIC 9(4)    VALUE 2026.
002500     03  RP-CONS-BASE-AMT-2025           PIC 9(7)V99 COMP-3
002510                                         VALUE 23500.00.
002600     03  RP-CONS-BASE-AMT-PRE-2025       PIC 9(7)V99 COMP-3
002610                                         VALUE 23000.00.
002700     03  RP-CONS-BASE-FACTOR             PIC 9(7)V99 COMP-3
002710                                         VALUE 24500.00.
002800*
002900     03  RP-CONS-CATCHUP-AMT-2025        PIC 9(7)V99 COMP-3
002910                                         VALUE 7500.00.
003000     03  RP-CONS-CATCHUP-AMT-PRE-2025    PIC 9(7)V99 COMP-3
003010                                         VALUE 7500.00.
003100     03  RP-CONS-CATCHUP-FACTOR          PIC 9(7)V99 COMP-3
003110                                         VALUE 8000.00.
003200*
003300     03  RP-CONS-SPECIAL-BASE-YEAR       PIC 9(4)    VALUE 2025.
003400     03  RP-CONS-SPECIAL-AMT-2025        PIC 9(7)V99 COMP-3
003410                                         VALUE 11250.00.
003500     03  RP-CONS-SPECIAL-AMT-PRE-2025    PIC 9(7)V99 COMP-3
003510                                         VALUE 7500.00.
003600     03  RP-CONS-SPECIAL-FACTOR          PIC 9(7)V99 COMP-3
003610                                         VALUE 11250.00.
003700*
003800     03  RP-CONS-SPECIAL-AGE-LOW         PIC 9(3)    VALUE 60.
003900     03  RP-CONS-SPECIAL-AGE-HIGH        PIC 9(3)    VALUE 63.
004000     03  RP-CONS-CATCHUP-AGE             PIC 9(3)    VALUE 50.
004100*
004200     03  RP-CONS-HIGH-INCOME-BASE-YEAR   PIC 9(4)    VALUE 2025.
004300     03  RP-CONS-HIGH-INCOME-THRESHOLD   PIC 9(9)V99 COMP-3
004400                                         VALUE 150000.00.
004500*
004600     03  RP-CONS-ROUND-UNIT              PIC 9(5)    VALUE 500.
004700*
004750     03  RP-CONS-HALF                    PIC 9V9(6) COMP-3
004755                                         VALUE 0.500000.
004760     03  RP-CONS-DEFAULT-CAP-GAINS       PIC 9V9(6) COMP-3
004765                                         VALUE 0.150000.
004770*
004800     03  FILLER                          PIC X(06)   VALUE SPACES.
004900*
