000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP STRATEGY SUMMARY (WORKING-STORAGE) *
000400*      ONE OCCURRENCE PER STRATEGY - NOT A FILE, HELD IN        *
000500*      RPRGSTR WORKING-STORAGE AND PRINTED ON THE COMPARISON    *
000600*      REPORT.                                                  *
000700*                                                               *
000800*****************************************************************
000900*  ENTRY SIZE 57 BYTES, PADDED TO 70 BY FILLER.
001000*
001100* 04/04/1989 VBC - CREATED, ADAPTED FROM WSPYCOH - THE
001200*                  COMPANY-HISTORY QTD/YTD ACCUMULATOR SHAPE
001300*                  MAPS WELL ONTO PER-STRATEGY RUNNING TOTALS.
001400* 19/07/1999 VBC - Y2K: NONE OF THE FIELDS BELOW ARE DATES,
001500*                  NO CHANGE REQUIRED.                      CR041
001600* 21/10/2025 VBC - REBUILT FOR THE 3-STRATEGY COMPARISON,
001700*                  DROPPED ALL PAYROLL QTD/YTD FIELDS.      CR2025-118
001750* 05/12/2025 VBC - REPACKED EVERY MONEY/RATE FIELD AS COMP-3,
001760*                  MATCHING WSPYCOH'S OWN QTD/YTD CONVENTION.
001770*                                                            CR2025-153
001800*
001900 01  RP-SUMMARY-TABLE.
002000     03  RP-SUM-ENTRY                    OCCURS 3 TIMES
002100                                         INDEXED BY RP-SUM-IX.
002200         05  RP-SUM-STRATEGY-NAME        PIC X(11).
002300         05  RP-SUM-PEAK-WEALTH          PIC 9(12)V99 COMP-3.
002400         05  RP-SUM-AVG-NET-INCOME       PIC 9(9)V99  COMP-3.
002500         05  RP-SUM-TOTAL-RETIRE-TAX     PIC 9(11)V99 COMP-3.
002600         05  RP-SUM-TOTAL-CONTRIBUTIONS  PIC 9(11)V99 COMP-3.
002700         05  RP-SUM-TOTAL-MATCH          PIC 9(11)V99 COMP-3.
002800         05  RP-SUM-TOTAL-LIFETIME-TAX   PIC 9(11)V99 COMP-3.
002900         05  RP-SUM-AVG-EFF-RATE-RETIRE  PIC 9V9(6)   COMP-3.
003000         05  FILLER                      PIC X(13).
003100*
