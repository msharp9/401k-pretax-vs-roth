000100*****************************************************************
000200*                                                               *
000300*   RP ENDING-BALANCES LINKAGE GROUP                            *
000400*      RETURNED BY RPACSIM TO RP000 AFTER THE LAST              *
000500*      ACCUMULATION YEAR OF A STRATEGY PASS, THEN PASSED        *
000600*      STRAIGHT ON AS THE OPENING BALANCES FOR RPDSSIM.         *
000700*                                                               *
000800*****************************************************************
000900*
001000* 22/10/2025 VBC - CREATED, ADAPTED FROM WSCALL.
001100*
001200 01  RP-ENDING-BALANCES.
001300     03  RP-BAL-PRETAX                   PIC 9(11)V99.
001400     03  RP-BAL-ROTH                     PIC 9(11)V99.
001500     03  RP-BAL-TAXABLE                  PIC 9(11)V99.
001600     03  FILLER                          PIC X(09).
001700*
