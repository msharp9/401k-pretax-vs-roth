000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP ACCUMULATION DETAIL FILE           *
000400*      ONE RECORD PER WORKING YEAR PER STRATEGY                 *
000500*      USES RP-ACC-STRATEGY-CODE + RP-ACC-YEAR AS KEY           *
000600*                                                               *
000700*****************************************************************
000800*  RECORD SIZE 92 BYTES, PADDED TO 100 BY FILLER.
000900*
001000* 03/03/1987 VBC - CREATED, ADAPTED FROM WSPYPAY.
001100* 19/07/1999 VBC - Y2K: NONE OF THE FIELDS BELOW ARE DATES,
001200*                  NO CHANGE REQUIRED.                      CR041
001300* 21/10/2025 VBC - ADDED RP-ACC-STRATEGY-CODE SO THE THREE
001400*                  STRATEGIES CAN SHARE ONE PHYSICAL FILE
001500*                  PER DESIGN REVIEW.                       CR2025-118
001600* 03/11/2025 VBC - ADDED RP-ACC-TAX-PAID-ON-CONTR (INFO ONLY
001700*                  ROTH UPFRONT TAX) AND RP-ACC-MARGINAL-RATE
001800*                  / RP-ACC-EFFECTIVE-RATE FOR RPRGSTR.      CR2025-131
001900* 05/12/2025 VBC - REPACKED EVERY MONEY/RATE FIELD AS COMP-3,
001950*                  IN LINE WITH WSPYPAY'S OWN CONVENTION FOR
001960*                  THIS CLASS OF FIELD - SHRINKS THE RECORD
001970*                  FROM 180 TO 100 BYTES.                    CR2025-153
001980*
002000 01  RP-ACC-DETAIL-RECORD.
002100     03  RP-ACC-STRATEGY-CODE            PIC 9.
002200         88  RP-ACC-IS-TRADITIONAL           VALUE 1.
002300         88  RP-ACC-IS-ROTH                   VALUE 2.
002400         88  RP-ACC-IS-SPLIT                   VALUE 3.
002500     03  RP-ACC-YEAR                     PIC 9(3).
002600     03  RP-ACC-AGE                      PIC 9(3).
002700*
002800     03  RP-ACC-INCOME-DATA.
002900         05  RP-ACC-GROSS-INCOME         PIC 9(9)V99 COMP-3.
003000         05  RP-ACC-CONTRIBUTION         PIC 9(9)V99 COMP-3.
003100         05  RP-ACC-MATCH                PIC 9(9)V99 COMP-3.
003200*
003300     03  RP-ACC-BALANCE-DATA.
003400         05  RP-ACC-BAL-PRETAX           PIC 9(11)V99 COMP-3.
003500         05  RP-ACC-BAL-ROTH             PIC 9(11)V99 COMP-3.
003600         05  RP-ACC-BAL-TAXABLE          PIC 9(11)V99 COMP-3.
003700         05  RP-ACC-TOTAL-BALANCE        PIC 9(12)V99 COMP-3.
003800*
003900     03  RP-ACC-TAX-DATA.
004000         05  RP-ACC-TAX-ON-GAINS         PIC 9(9)V99 COMP-3.
004100         05  RP-ACC-TAX-PAID-ON-CONTR    PIC 9(9)V99 COMP-3.
004200         05  RP-ACC-TAX-SAVINGS          PIC 9(9)V99 COMP-3.
004300         05  RP-ACC-MARGINAL-RATE        PIC 9V9(6)  COMP-3.
004400         05  RP-ACC-EFFECTIVE-RATE       PIC 9V9(6)  COMP-3.
004500         05  RP-ACC-FED-INCOME-TAX       PIC 9(9)V99 COMP-3.
004600         05  RP-ACC-TOTAL-TAX            PIC 9(9)V99 COMP-3.
004700*
004800     03  FILLER                          PIC X(08).
004900*
