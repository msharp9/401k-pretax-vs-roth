000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP DISTRIBUTION DETAIL FILE           *
000400*      ONE RECORD PER RETIREMENT YEAR PER STRATEGY              *
000500*      USES RP-DST-STRATEGY-CODE + RP-DST-YEAR AS KEY           *
000600*                                                               *
000700*****************************************************************
000800*  RECORD SIZE 92 BYTES, PADDED TO 100 BY FILLER.
000900*
001000* 03/03/1987 VBC - CREATED, ADAPTED FROM WSPYCHK.
001100* 19/07/1999 VBC - Y2K: NONE OF THE FIELDS BELOW ARE DATES,
001200*                  NO CHANGE REQUIRED.                      CR041
001300* 21/10/2025 VBC - ADDED RP-DST-STRATEGY-CODE - SEE WSRPACC
001400*                  FOR THE SAME CHANGE ON THE ACCUMULATION
001500*                  SIDE.                                    CR2025-118
001600* 05/12/2025 VBC - REPACKED EVERY MONEY/RATE FIELD AS COMP-3,
001650*                  MATCHING WSPYCHK'S OWN CONVENTION - SHRINKS
001660*                  THE RECORD FROM 180 TO 100 BYTES.         CR2025-153
001680*
001700 01  RP-DST-DETAIL-RECORD.
001800     03  RP-DST-STRATEGY-CODE            PIC 9.
001900         88  RP-DST-IS-TRADITIONAL           VALUE 1.
002000         88  RP-DST-IS-ROTH                   VALUE 2.
002100         88  RP-DST-IS-SPLIT                   VALUE 3.
002200     03  RP-DST-YEAR                     PIC 9(3).
002300     03  RP-DST-AGE                      PIC 9(3).
002400*
002500     03  RP-DST-BALANCE-DATA.
002600         05  RP-DST-BAL-PRETAX           PIC 9(11)V99 COMP-3.
002700         05  RP-DST-BAL-ROTH             PIC 9(11)V99 COMP-3.
002800         05  RP-DST-BAL-TAXABLE          PIC 9(11)V99 COMP-3.
002900         05  RP-DST-TOTAL-BALANCE        PIC 9(12)V99 COMP-3.
003000*
003100     03  RP-DST-WITHDRAWAL-DATA.
003200         05  RP-DST-GROSS-WDRAW          PIC 9(9)V99 COMP-3.
003300         05  RP-DST-WDRAW-PRETAX         PIC 9(9)V99 COMP-3.
003400         05  RP-DST-WDRAW-ROTH           PIC 9(9)V99 COMP-3.
003500         05  RP-DST-WDRAW-TAXABLE        PIC 9(9)V99 COMP-3.
003600*
003700     03  RP-DST-TAX-DATA.
003800         05  RP-DST-FED-INCOME-TAX       PIC 9(9)V99 COMP-3.
003900         05  RP-DST-TAX-ON-GAINS         PIC 9(9)V99 COMP-3.
004000         05  RP-DST-TOTAL-TAX            PIC 9(9)V99 COMP-3.
004100         05  RP-DST-NET-INCOME           PIC 9(9)V99 COMP-3.
004200         05  RP-DST-EFFECTIVE-RATE       PIC 9V9(6)  COMP-3.
004300         05  RP-DST-MARGINAL-RATE        PIC 9V9(6)  COMP-3.
004400*
004500     03  FILLER                          PIC X(08).
004600*
