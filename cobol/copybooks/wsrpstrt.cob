000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP STRATEGY TABLE                     *
000400*      3 ENTRIES - ONE PER CONTRIBUTION STRATEGY               *
000500*                                                               *
000600*****************************************************************
000700*  TABLE SIZE 45 BYTES.
000800*
000900* 12/06/1986 VBC - CREATED, USES ACT-NO/ACT-DESC STYLE
001000*                  ADAPTED FROM WSPYACT.
001100* 21/10/2025 VBC - ADDED RP-STRT-ROTH-SPLIT SO RP000 CAN
001200*                  DRIVE THE 3 CALLS TO RPACSIM FROM ONE
001300*                  TABLE INSTEAD OF 3 SEPARATE PARAGRAPHS.  CR2025-118
001400*
001500 01  RP-STRATEGY-CONSTANTS.
001600     03  RP-STRT-ENTRY-1.
001700         05  RP-STRT-CODE-1              PIC 9      VALUE 1.
001800         05  RP-STRT-NAME-1              PIC X(11)  VALUE
001900                                         "TRADITIONAL".
002000         05  RP-STRT-SPLIT-1             PIC 9V9(6) VALUE 0.
002100     03  RP-STRT-ENTRY-2.
002200         05  RP-STRT-CODE-2              PIC 9      VALUE 2.
002300         05  RP-STRT-NAME-2              PIC X(11)  VALUE
002400                                         "ROTH".
002500         05  RP-STRT-SPLIT-2             PIC 9V9(6) VALUE 1.000000.
002600     03  RP-STRT-ENTRY-3.
002700         05  RP-STRT-CODE-3              PIC 9      VALUE 3.
002800         05  RP-STRT-NAME-3              PIC X(11)  VALUE
002900                                         "SPLIT".
003000         05  RP-STRT-SPLIT-3             PIC 9V9(6) VALUE 0.
003100*                                              ** SET AT RUN-TIME
003200*                                                 FROM PARAM RECORD
003300     03  FILLER                          PIC X(06)  VALUE SPACES.
003400*
003500 01  RP-STRATEGY-TABLE REDEFINES RP-STRATEGY-CONSTANTS.
003600     03  RP-STRT-ENTRY                    OCCURS 3 TIMES
003700                                          INDEXED BY RP-STRT-IX.
003800         05  RP-STRT-CODE                PIC 9.
003900         05  RP-STRT-NAME                PIC X(11).
004000         05  RP-STRT-SPLIT               PIC 9V9(6).
004100     03  FILLER                          PIC X(06).
004200*
