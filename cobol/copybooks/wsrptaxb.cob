000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP FEDERAL TAX BRACKET TABLE          *
000400*      2024 SINGLE FILER SCHEDULE - COMPILED-IN CONSTANTS,      *
000500*      NOT A FILE.  USED BY RPTAX01 (MAPS01).                   *
000600*                                                               *
000700*****************************************************************
000800*
000900* THESE FIELDS DEFINITIONS WILL NEED CHANGING EACH TAX YEAR
001000* WHEN THE IRS REVISES THE SCHEDULE - SEE RPLIM01 FOR THE
001100* INFLATION-INDEXED CONTRIBUTION LIMITS, WHICH ARE SEPARATE.
001200*
001300* 22/08/1984 VBC - CREATED, 1984 SCHEDULE.
001400* 14/02/1998 VBC - ANNUAL BRACKET REFRESH.                  CR098
001500* 19/07/1999 VBC - Y2K: NO DATE FIELDS IN THIS COPYBOOK,
001600*                  NO CHANGE REQUIRED.                      CR041
001700* 21/10/2025 VBC - REFRESHED TO 2024 SCHEDULE FOR RP GO-LIVE,
001800*                  STANDARD DEDUCTION 14,600.00.            CR2025-118
001850* 05/12/2025 VBC - REPACKED THE DEDUCTION AND EVERY BAND'S
001860*                  LOWER/UPPER/RATE AS COMP-3, MATCHING
001870*                  WSPYCALX'S OWN CONVENTION FOR ITS COMPILED-
001880*                  IN TAX CONSTANTS.                         CR2025-153
001900*
002000 01  RP-TAX-BRACKET-CONSTANTS.
002100     03  RP-TAXB-STANDARD-DEDUCTION      PIC 9(9)V99 COMP-3
002200                                         VALUE 14600.00.
002300*
002400     03  RP-TAXB-BAND-1.
002500         05  RP-TAXB-LOWER-1             PIC 9(9)V99 COMP-3 VALUE 0.
002600         05  RP-TAXB-UPPER-1             PIC 9(9)V99 COMP-3
002610                                         VALUE 11600.00.
002700         05  RP-TAXB-RATE-1              PIC 9V9(6)  COMP-3
002710                                         VALUE 0.100000.
002800     03  RP-TAXB-BAND-2.
002900         05  RP-TAXB-LOWER-2             PIC 9(9)V99 COMP-3
002910                                         VALUE 11600.00.
003000         05  RP-TAXB-UPPER-2             PIC 9(9)V99 COMP-3
003010                                         VALUE 47150.00.
003100         05  RP-TAXB-RATE-2              PIC 9V9(6)  COMP-3
003110                                         VALUE 0.120000.
003200     03  RP-TAXB-BAND-3.
003300         05  RP-TAXB-LOWER-3             PIC 9(9)V99 COMP-3
003310                                         VALUE 47150.00.
003400         05  RP-TAXB-UPPER-3             PIC 9(9)V99 COMP-3
003410                                         VALUE 100525.00.
003500         05  RP-TAXB-RATE-3              PIC 9V9(6)  COMP-3
003510                                         VALUE 0.220000.
003600     03  RP-TAXB-BAND-4.
003700         05  RP-TAXB-LOWER-4             PIC 9(9)V99 COMP-3
003710                                         VALUE 100525.00.
003800         05  RP-TAXB-UPPER-4             PIC 9(9)V99 COMP-3
003810                                         VALUE 191950.00.
003900         05  RP-TAXB-RATE-4              PIC 9V9(6)  COMP-3
003910                                         VALUE 0.240000.
004000     03  RP-TAXB-BAND-5.
004100         05  RP-TAXB-LOWER-5             PIC 9(9)V99 COMP-3
004110                                         VALUE 191950.00.
004200         05  RP-TAXB-UPPER-5             PIC 9(9)V99 COMP-3
004210                                         VALUE 243725.00.
004300         05  RP-TAXB-RATE-5              PIC 9V9(6)  COMP-3
004310                                         VALUE 0.320000.
004400     03  RP-TAXB-BAND-6.
004500         05  RP-TAXB-LOWER-6             PIC 9(9)V99 COMP-3
004510                                         VALUE 243725.00.
004600         05  RP-TAXB-UPPER-6             PIC 9(9)V99 COMP-3
004610                                         VALUE 609350.00.
004700         05  RP-TAXB-RATE-6              PIC 9V9(6)  COMP-3
004710                                         VALUE 0.350000.
004800     03  RP-TAXB-BAND-7.
004900         05  RP-TAXB-LOWER-7             PIC 9(9)V99 COMP-3
004910                                         VALUE 609350.00.
005000         05  RP-TAXB-UPPER-7             PIC 9(9)V99 COMP-3
005100                                         VALUE 999999999.99.
005200         05  RP-TAXB-RATE-7              PIC 9V9(6)  COMP-3
005210                                         VALUE 0.370000.
005300*
005400     03  FILLER                          PIC X(08) VALUE SPACES.
005500*
005600 01  RP-TAX-BRACKET-TABLE REDEFINES RP-TAX-BRACKET-CONSTANTS.
005700     03  RP-TAXB-DEDUCTION-R             PIC 9(9)V99 COMP-3.
005800     03  RP-TAXB-ENTRY                   OCCURS 7 TIMES
005900                                         INDEXED BY RP-TAXB-IX.
006000         05  RP-TAXB-LOWER               PIC 9(9)V99 COMP-3.
006100         05  RP-TAXB-UPPER               PIC 9(9)V99 COMP-3.
006200         05  RP-TAXB-RATE                PIC 9V9(6)  COMP-3.
006300     03  FILLER                          PIC X(08).
006400*
