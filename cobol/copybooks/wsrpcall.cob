000100*****************************************************************
000200*                                                               *
000300*   RP INTER-PROGRAM CALLING DATA                               *
000400*      PASSED ON THE CALL ... USING BETWEEN RP000, RPACSIM,     *
000500*      RPDSSIM AND RPRGSTR SO EACH KNOWS WHICH STRATEGY PASS    *
000600*      IT IS CURRENTLY RUNNING.                                 *
000700*                                                               *
000800*****************************************************************
000900*
001000* 22/05/1990 VBC - CREATED, ADAPTED FROM WSCALL.
001100* 21/10/2025 VBC - ADDED RP-CD-STRATEGY-CODE/NAME/ROTH-SPLIT
001200*                  SO ONE COPYBOOK CARRIES EVERYTHING RPACSIM
001300*                  AND RPDSSIM NEED PER PASS.                CR2025-118
001350* 12/11/2025 VBC - ADDED RP-CD-STRATEGY-SEQ (1/2/3 OF 3) AND
001360*                  THE STRATEGY-CODE 88-LEVELS SO RPACSIM,
001370*                  RPDSSIM AND RPRGSTR ALL KNOW WHEN TO OPEN
001380*                  OUTPUT (SEQ=1) VS EXTEND, AND WHEN TO CLOSE
001390*                  FOR GOOD (SEQ=3).                        CR2025-140
001400*
001500 01  RP-CALLING-DATA.
001600     03  RP-CD-CALLED                    PIC X(8).
001700     03  RP-CD-CALLER                    PIC X(8).
001800     03  RP-CD-STRATEGY-CODE             PIC 9.
001810         88  RP-CD-IS-TRADITIONAL            VALUE 1.
001820         88  RP-CD-IS-ROTH                   VALUE 2.
001830         88  RP-CD-IS-SPLIT                  VALUE 3.
001900     03  RP-CD-STRATEGY-NAME             PIC X(11).
002000     03  RP-CD-ROTH-SPLIT-PERCENT        PIC 9V9(6).
002010     03  RP-CD-STRATEGY-SEQ              PIC 9.
002020         88  RP-CD-FIRST-STRATEGY            VALUE 1.
002030         88  RP-CD-LAST-STRATEGY             VALUE 3.
002100     03  RP-CD-RETURN-CODE               PIC 9.
002200*
002300     03  FILLER                          PIC X(07).
002400*
