000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP COMBINED LIFETIME LEDGER FILE      *
000400*      ONE RECORD PER YEAR (ACCUMULATION + DISTRIBUTION)        *
000500*      PER STRATEGY, IN CHRONOLOGICAL ORDER.                    *
000600*                                                               *
000700*****************************************************************
000800*  RECORD SIZE 116 BYTES, PADDED TO 130 BY FILLER.
000900*
001000* 17/09/1988 VBC - CREATED, ADAPTED FROM WSPYHIS - THE
001100*                  QTD/YTD RUNNING-HISTORY SHAPE OF WSPYHIS
001200*                  MAPS WELL ONTO A CONTINUOUS LIFETIME
001300*                  LEDGER.
001400* 19/07/1999 VBC - Y2K: NONE OF THE FIELDS BELOW ARE DATES,
001500*                  NO CHANGE REQUIRED.                      CR041
001600* 21/10/2025 VBC - REBUILT AS THE UNION OF WSRPACC AND
001700*                  WSRPDIST FOR RPRGSTR'S LEDGER MERGE.
001800*                  FIELDS NOT CARRIED BY THE SOURCE PHASE
001900*                  ARE MOVED ZERO.                           CR2025-118
001950* 05/12/2025 VBC - REPACKED EVERY MONEY/RATE FIELD AS COMP-3,
001960*                  MATCHING WSPYHIS'S OWN QTD/YTD CONVENTION -
001970*                  SHRINKS THE RECORD FROM 200 TO 130 BYTES. CR2025-153
002000*
002100 01  RP-LEDGER-RECORD.
002200     03  RP-LDG-STRATEGY-CODE            PIC 9.
002300         88  RP-LDG-IS-TRADITIONAL           VALUE 1.
002400         88  RP-LDG-IS-ROTH                   VALUE 2.
002500         88  RP-LDG-IS-SPLIT                   VALUE 3.
002600     03  RP-LDG-YEAR                     PIC 9(3).
002700     03  RP-LDG-AGE                      PIC 9(3).
002800     03  RP-LDG-PHASE                    PIC X(12).
002900         88  RP-LDG-ACCUMULATION VALUE "ACCUMULATION".
003000         88  RP-LDG-DISTRIBUTION VALUE "DISTRIBUTION".
003100*
003200     03  RP-LDG-CASH-FLOW-DATA.
003300         05  RP-LDG-GROSS-AMOUNT         PIC 9(9)V99 COMP-3.
003400*                                             ** INCOME (ACC) OR
003500*                                                WITHDRAWAL (DST)
003600         05  RP-LDG-CONTRIBUTION         PIC 9(9)V99 COMP-3.
003700*                                             ** ZERO IN DST ROWS
003800         05  RP-LDG-MATCH                PIC 9(9)V99 COMP-3.
003900*                                             ** ZERO IN DST ROWS
004000         05  RP-LDG-WDRAW-PRETAX         PIC 9(9)V99 COMP-3.
004100*                                             ** ZERO IN ACC ROWS
004200         05  RP-LDG-WDRAW-ROTH           PIC 9(9)V99 COMP-3.
004300*                                             ** ZERO IN ACC ROWS
004400         05  RP-LDG-WDRAW-TAXABLE        PIC 9(9)V99 COMP-3.
004500*                                             ** ZERO IN ACC ROWS
004600         05  RP-LDG-NET-INCOME           PIC 9(9)V99 COMP-3.
004700*                                             ** ZERO IN ACC ROWS
004800*
004900     03  RP-LDG-BALANCE-DATA.
005000         05  RP-LDG-BAL-PRETAX           PIC 9(11)V99 COMP-3.
005100         05  RP-LDG-BAL-ROTH             PIC 9(11)V99 COMP-3.
005200         05  RP-LDG-BAL-TAXABLE          PIC 9(11)V99 COMP-3.
005300         05  RP-LDG-TOTAL-BALANCE        PIC 9(12)V99 COMP-3.
005400*
005500     03  RP-LDG-TAX-DATA.
005600         05  RP-LDG-FED-INCOME-TAX       PIC 9(9)V99 COMP-3.
005700         05  RP-LDG-TAX-ON-GAINS         PIC 9(9)V99 COMP-3.
005800         05  RP-LDG-TOTAL-TAX            PIC 9(9)V99 COMP-3.
005900         05  RP-LDG-MARGINAL-RATE        PIC 9V9(6)  COMP-3.
006000         05  RP-LDG-EFFECTIVE-RATE       PIC 9V9(6)  COMP-3.
006100*
006200     03  FILLER                          PIC X(14).
006300*
