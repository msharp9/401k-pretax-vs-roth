000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RP PARAMETER FILE                     *
000400*      ONE RECORD PER RUN - LINE SEQUENTIAL                     *
000500*                                                               *
000600*****************************************************************
000700*  RECORD SIZE 121 BYTES, PADDED TO 150 BY FILLER.
000800*
000900* 14/03/1984 VBC - CREATED.
001000* 06/09/1988 VBC - ADDED RP-PRM-START-PRETAX-BAL AND
001100*                  RP-PRM-START-ROTH-BAL FOR OPENING BALANCE
001200*                  CARRY-OVER RUNS.                          CR014
001300* 19/07/1999 VBC - Y2K: RP-PRM-CALENDAR-YEAR NOW CC-INCLUSIVE
001400*                  THROUGHOUT - NO 2-DIGIT YEAR FIELDS REMAIN
001500*                  IN THIS COPYBOOK.                         CR041
001600* 11/04/2009 VBC - MIGRATION TO OPEN COBOL - NO FIELD CHANGES.
001700* 20/09/2025 VBC - 3.3.00 ADDED TO WSRP SET, RENAMED FROM
001800*                  WSPYPARAM1 CONVENTIONS.                  CR2025-118
001900*
002000 01  RP-PARAM-RECORD.
002100     03  RP-PRM-WORKER-DATA.
002200         05  RP-PRM-ANNUAL-INCOME        PIC 9(9)V99.
002300         05  RP-PRM-CURRENT-AGE          PIC 9(3).
002400         05  RP-PRM-RETIREMENT-AGE       PIC 9(3).
002500         05  RP-PRM-FINAL-AGE            PIC 9(3).
002600*
002700     03  RP-PRM-RETURN-DATA.
002800         05  RP-PRM-ACCUM-RETURN         PIC 9V9(6).
002900         05  RP-PRM-RETIRE-RETURN        PIC 9V9(6).
003000*
003100     03  RP-PRM-CONTRIB-DATA.
003200         05  RP-PRM-CONTRIB-INPUT        PIC 9(9)V99.
003300         05  RP-PRM-USE-MAX-CONTRIB-FLAG PIC X.
003400             88  RP-PRM-USE-MAX-CONTRIB      VALUE "Y".
003500         05  RP-PRM-MATCH-PERCENT        PIC 9V9(6).
003600         05  RP-PRM-MATCH-LIMIT          PIC 9V9(6).
003700         05  RP-PRM-INVEST-TAX-SAVINGS   PIC 9V9(6).
003800         05  RP-PRM-ANNUAL-RAISE         PIC 9V9(6).
003900*
004000     03  RP-PRM-ECONOMIC-DATA.
004100         05  RP-PRM-INFLATION-RATE       PIC 9V9(6).
004200         05  RP-PRM-CAP-GAINS-RATE       PIC 9V9(6).
004300         05  RP-PRM-ROTH-SPLIT-PERCENT   PIC 9V9(6).
004400*
004500     03  RP-PRM-OPENING-BALANCES.
004600         05  RP-PRM-START-PRETAX-BAL     PIC 9(11)V99.
004700         05  RP-PRM-START-ROTH-BAL       PIC 9(11)V99.
004800*
004900     03  FILLER                          PIC X(29).
005000*
