000100*****************************************************************
000200*                                                               *
000300*             R E S U L T   C O M B I N E R   /                 *
000400*                  C O M P A R I S O N   R E P O R T             *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RPRGSTR.
001200*
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 02/02/1990.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001700*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001800*
001900     DATE-WRITTEN.       02/02/1990.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1990-2026 & LATER,
002400*                        VINCENT BRYAN COEN.
002500*                        DISTRIBUTED UNDER THE GNU GENERAL
002600*                        PUBLIC LICENSE. SEE FILE COPYING.
002700*
002800*    REMARKS.            RUN ONCE, AFTER ALL THREE STRATEGY
002900*                        PASSES OF RPACSIM/RPDSSIM HAVE
003000*                        COMPLETED.  MERGES EACH STRATEGY'S
003100*                        ACCUMULATION AND DISTRIBUTION DETAIL
003200*                        INTO ONE COMBINED LEDGER, ACCUMULATES
003300*                        THE SUMMARY TOTALS AND PRINTS THE
003400*                        3-WAY STRATEGY COMPARISON REPORT.
003500*
003600*    VERSION.            SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.     NONE.
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         ACCUM-FILE, DIST-FILE (BOTH INPUT, AS
004300*                        WRITTEN BY THE 3 STRATEGY PASSES).
004400*                        LEDGER-FILE (OUTPUT, THEN RE-OPENED
004500*                        INPUT FOR THE DETAIL LISTING PASS).
004600*                        REPORT-FILE (PRINT, REPORT WRITER).
004700*
004800*    ERROR MESSAGES USED. RP101.
004900*
005000* CHANGES:
005100* 02/02/1990 VBC -       CREATED AS THE PAYROLL CHECK REGISTER
005200*                        REPORT FOR THE O/S VERSION.
005300* 19/07/1999 VBC -       Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN
005400*                        THIS MODULE, NO CHANGE REQUIRED.  CR041
005500* 29/01/2009 VBC -       MIGRATION TO OPEN COBOL/GNUCOBOL.
005600* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
005700*                        ALL PREVIOUS NOTICES.
005800* 22/10/2025 VBC - 1.00  RE-TASKED FROM THE CHECK REGISTER
005900*                        REPORT TO THE RP RESULT COMBINER AND
006000*                        STRATEGY COMPARISON REPORT.          CR2025-118
006100* 25/11/2025 VBC -    .1 MERGE PASS BUILDS THE COMBINED LEDGER
006200*                        AND SUMMARY TABLE; REPORT WRITER
006300*                        SPLIT INTO A SUMMARY RD AND A
006400*                        CONTROL-BROKEN LEDGER-LISTING RD.     CR2025-147
006450* 05/12/2025 VBC -    .2 WSRPACC/WSRPDIST/WSRPLEDG/WSRPSUMR ALL
006460*                        REPACKED THEIR MONEY/RATE FIELDS AS
006470*                        COMP-3 - UPDATED THE THREE FD'S HERE
006480*                        TO THE NEW RECORD LENGTHS.            CR2025-153
006490* 09/08/2026 VBC -    .3 AUTHOR DATE WAS OUT OF STEP WITH
006492*                        DATE-WRITTEN - CORRECTED TO MATCH.    CR2025-154
006494* 09/08/2026 VBC -    .4 SUMMARY PAGE HEADING (LINE 6) DID NOT
006496*                        ECHO THE CONTRIBUTION ELECTION THAT
006498*                        DROVE THE RUN - ADDED CONTRIB-INPUT AND
006499*                        THE USE-MAX-CONTRIB FLAG.              CR2025-155
006500*
006600*************************************************************************
006700* COPYRIGHT NOTICE.
006800* ****************
006900*
007000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007100* UPDATED 2024-04-16.
007200*
007300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1990-2026 AND
007500* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
007600* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
007700* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
007800*************************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200*
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600*
008700 INPUT-OUTPUT            SECTION.
008800 FILE-CONTROL.
008900*
009000     SELECT   ACCUM-FILE  ASSIGN TO "ACCUMFIL"
009100              ORGANIZATION       IS SEQUENTIAL
009200              FILE STATUS        IS RP-ACF-STATUS.
009300*
009400     SELECT   DIST-FILE   ASSIGN TO "DISTFIL"
009500              ORGANIZATION       IS SEQUENTIAL
009600              FILE STATUS        IS RP-DSF-STATUS.
009700*
009800     SELECT   LEDGER-FILE ASSIGN TO "LEDGERFL"
009900              ORGANIZATION       IS SEQUENTIAL
010000              FILE STATUS        IS RP-LDF-STATUS.
010100*
010200     SELECT   REPORT-FILE ASSIGN TO "RPTFILE"
010300              ORGANIZATION       IS LINE SEQUENTIAL
010400              FILE STATUS        IS RP-RPT-STATUS.
010500*
010600 DATA                    DIVISION.
010700*================================
010800*
010900 FILE SECTION.
011000*
011100 FD  ACCUM-FILE
011200     RECORD CONTAINS 100 CHARACTERS.
011300 COPY "WSRPACC.COB".
011400*
011500 FD  DIST-FILE
011600     RECORD CONTAINS 100 CHARACTERS.
011700 COPY "WSRPDIST.COB".
011800*
011900 FD  LEDGER-FILE
012000     RECORD CONTAINS 130 CHARACTERS.
012100 COPY "WSRPLEDG.COB".
012200*
012300 FD  REPORT-FILE
012400     REPORTS ARE RP-SUMMARY-REPORT
012500                 RP-LEDGER-REPORT.
012600*
012700 WORKING-STORAGE SECTION.
012800*-----------------------
012900 77  PROG-NAME               PIC X(17) VALUE "RPRGSTR (1.00.4)".
013000*
013100 77  RP-WS-PAGE-LINES         PIC 9(3)      COMP VALUE 56.
013200 77  RP-WS-STRAT-IX           PIC 9         COMP VALUE ZERO.
013300 77  RP-WS-DIST-COUNT         PIC 9(3)      COMP VALUE ZERO.
013400*
013500 COPY "WSRPSTRT.COB".
013600*
013700 COPY "WSRPSUMR.COB".
013800*
013900 01  RP-WS-FLAGS.
014000     03  RP-ACF-STATUS           PIC XX        VALUE ZERO.
014100     03  RP-DSF-STATUS           PIC XX        VALUE ZERO.
014200     03  RP-LDF-STATUS           PIC XX        VALUE ZERO.
014300     03  RP-RPT-STATUS           PIC XX        VALUE ZERO.
014400     03  RP-WS-ACCUM-EOF-SW      PIC X         VALUE "N".
014500         88  RP-WS-ACCUM-EOF         VALUE "Y".
014600     03  RP-WS-DIST-EOF-SW       PIC X         VALUE "N".
014700         88  RP-WS-DIST-EOF          VALUE "Y".
014800     03  RP-WS-LEDGER-EOF-SW     PIC X         VALUE "N".
014900         88  RP-WS-LEDGER-EOF        VALUE "Y".
015000     03  FILLER                  PIC X(10).
015100*
015200 01  RP-WS-STRAT-ACCUM.
015300     03  RP-WS-LAST-ACCUM-YEAR   PIC 9(3)      VALUE ZERO.
015400     03  RP-WS-PEAK-WEALTH       PIC 9(12)V99  VALUE ZERO.
015500     03  RP-WS-TOT-CONTRIB       PIC 9(11)V99  VALUE ZERO.
015600     03  RP-WS-TOT-MATCH         PIC 9(11)V99  VALUE ZERO.
015700     03  RP-WS-TOT-LIFETIME-TAX  PIC 9(11)V99  VALUE ZERO.
015800     03  FILLER                  PIC X(10).
015900*
016000 01  RP-WS-LAST-ACCUM-YEAR-EDIT REDEFINES RP-WS-LAST-ACCUM-YEAR.
016100     03  FILLER                  PIC 9(3).
016200*
016300 01  RP-WS-STRAT-DIST.
016400     03  RP-WS-TOT-RETIRE-TAX    PIC 9(11)V99  VALUE ZERO.
016500     03  RP-WS-NET-INCOME-SUM    PIC 9(11)V99  VALUE ZERO.
016600     03  RP-WS-EFF-RATE-SUM      PIC 9(9)V9(6) VALUE ZERO.
016700     03  RP-WS-LEDGER-YEAR       PIC 9(3)      COMP VALUE ZERO.
016800     03  FILLER                  PIC X(10).
016900*
017000 01  RP-WS-WINNER-DATA.
017100     03  RP-WS-BEST-IX           PIC 9         COMP VALUE ZERO.
017200     03  RP-WS-RUNNERUP-IX       PIC 9         COMP VALUE ZERO.
017300     03  RP-WS-MARGIN-AMOUNT     PIC 9(9)V99   VALUE ZERO.
017400     03  RP-WS-WINNER-NAME       PIC X(11)     VALUE SPACES.
017500     03  RP-WS-RUNNERUP-NAME     PIC X(11)     VALUE SPACES.
017600     03  RP-WS-FOOTNOTE-PCT      PIC 999V99    VALUE ZERO.
017700     03  FILLER                  PIC X(10).
017800*
017900 01  RP-WS-MARGIN-CENTS REDEFINES RP-WS-MARGIN-AMOUNT.
018000     03  RP-WS-MARGIN-WHOLE      PIC 9(9).
018100     03  RP-WS-MARGIN-FRACTION   PIC 99.
018200*
018300 01  RP-WS-FOOTNOTE-LINE.
018400     03  RP-WS-FOOTNOTE-PCT-ED   PIC ZZ9.99.
018500     03  FILLER                  PIC X(1)      VALUE SPACE.
018600     03  RP-WS-FOOTNOTE-REST     PIC X(58).
018700*
018800 01  RP-WS-FOOTNOTE-NUMERIC REDEFINES RP-WS-FOOTNOTE-LINE.
018900     03  FILLER                  PIC X(6).
019000     03  FILLER                  PIC X(1).
019100     03  FILLER                  PIC X(58).
019200*
019300 LINKAGE SECTION.
019400****************
019500*
019600 COPY "WSRPPARM.COB".
019700*
019800 PROCEDURE DIVISION USING RP-PARAM-RECORD.
019900*
020000 REPORT SECTION.
020100***************
020200*
020300 RD  RP-SUMMARY-REPORT
020400     PAGE LIMIT   RP-WS-PAGE-LINES
020500     HEADING      1
020600     FIRST DETAIL 5
020700     LAST  DETAIL RP-WS-PAGE-LINES.
020800*
020900 01  RP-RPT-SUMMARY-HEAD  TYPE PAGE HEADING.
021000     03  LINE  1.
021100         05  COL  30    PIC X(38)   VALUE
021200                        "APPLEWOOD COMPUTERS ACCOUNTING SYSTEM".
021300         05  COL 122    PIC X(5)    VALUE "PAGE ".
021400         05  COL 127    PIC ZZ9     SOURCE PAGE-COUNTER.
021500     03  LINE  2.
021600         05  COL   1    PIC X(17)   SOURCE PROG-NAME.
021700         05  COL  38    PIC X(32)   VALUE
021800                        "RETIREMENT PLANNING (RP) SUBSYSTEM".
021900     03  LINE  3.
022000         05  COL  38    PIC X(32)   VALUE
022100                        "RETIREMENT STRATEGY COMPARISON REPORT".
022200     03  LINE  5.
022300         05  COL   2    PIC X(15)   VALUE "ANNUAL INCOME -".
022410         05  COL  18    PIC $$$,$$$,$$9.99
022420                                    SOURCE RP-PRM-ANNUAL-INCOME.
022430         05  COL  34    PIC X(13)   VALUE "CURRENT AGE -".
022440         05  COL  48    PIC ZZ9     SOURCE RP-PRM-CURRENT-AGE.
022450         05  COL  55    PIC X(16)   VALUE "RETIREMENT AGE -".
022460         05  COL  72    PIC ZZ9     SOURCE RP-PRM-RETIREMENT-AGE.
022470         05  COL  79    PIC X(11)   VALUE "FINAL AGE -".
022480         05  COL  91    PIC ZZ9     SOURCE RP-PRM-FINAL-AGE.
022490     03  LINE  6.
022510         05  COL   2    PIC X(15)   VALUE "ACCUM RETURN  -".
022520         05  COL  18    PIC Z9.9999 SOURCE RP-PRM-ACCUM-RETURN.
022530         05  COL  34    PIC X(15)   VALUE "RETIRE RETURN -".
022540         05  COL  50    PIC Z9.9999 SOURCE RP-PRM-RETIRE-RETURN.
022550         05  COL  66    PIC X(15)   VALUE "ROTH SPLIT %  -".
022560         05  COL  82    PIC Z9.9999
022570                                    SOURCE RP-PRM-ROTH-SPLIT-PERCENT.
022571         05  COL  90    PIC X(11)   VALUE "CONTRIB   -".
022572         05  COL 102    PIC $$$,$$$,$$9.99
022573                                    SOURCE RP-PRM-CONTRIB-INPUT.
022574         05  COL 118    PIC X(8)    VALUE "MAX Y/N-".
022575         05  COL 126    PIC X       SOURCE RP-PRM-USE-MAX-CONTRIB-FLAG.
022580     03  LINE  8.
022590         05  COL   2    PIC X(10)   VALUE "STRATEGY".
023610         05  COL  15    PIC X(12)   VALUE "PEAK WEALTH".
023620         05  COL  34    PIC X(14)   VALUE "AVG NET INCOME".
023630         05  COL  49    PIC X(12)   VALUE "RETIRE TAX".
023640         05  COL  64    PIC X(14)   VALUE "LIFETIME TAX".
023650         05  COL  83    PIC X(12)   VALUE "CONTRIB".
023660         05  COL 102    PIC X(10)   VALUE "MATCH".
023670         05  COL 121    PIC X(12)   VALUE "AVG EFF RATE".
024800*
024900 01  RP-RPT-STRAT-DETAIL  TYPE DETAIL  LINE + 1.
025000     03  COL   2    PIC X(11)   SOURCE RP-SUM-STRATEGY-NAME
025100                                       (RP-WS-STRAT-IX).
025200     03  COL  15    PIC $$$,$$$,$$$,$$9.99
025300                                SOURCE RP-SUM-PEAK-WEALTH
025400                                       (RP-WS-STRAT-IX).
025500     03  COL  34    PIC $$$,$$$,$$9.99
025600                                SOURCE RP-SUM-AVG-NET-INCOME
025700                                       (RP-WS-STRAT-IX).
025800     03  COL  49    PIC $$$,$$$,$$9.99
025900                                SOURCE RP-SUM-TOTAL-RETIRE-TAX
026000                                       (RP-WS-STRAT-IX).
026100     03  COL  64    PIC $$$,$$$,$$$,$$9.99
026200                                SOURCE RP-SUM-TOTAL-LIFETIME-TAX
026300                                       (RP-WS-STRAT-IX).
026400     03  COL  83    PIC $$$,$$$,$$$,$$9.99
026500                                SOURCE RP-SUM-TOTAL-CONTRIBUTIONS
026600                                       (RP-WS-STRAT-IX).
026700     03  COL 102    PIC $$$,$$$,$$$,$$9.99
026800                                SOURCE RP-SUM-TOTAL-MATCH
026900                                       (RP-WS-STRAT-IX).
027000     03  COL 121    PIC Z9.9999 SOURCE RP-SUM-AVG-EFF-RATE-RETIRE
027100                                       (RP-WS-STRAT-IX).
027200*
027300 01  RP-RPT-ANALYSIS-DETAIL  TYPE DETAIL  LINE + 2.
027400     03  COL   2    PIC X(11)   SOURCE RP-WS-WINNER-NAME.
027500     03  COL  14    PIC X(9)    VALUE "WINS! +$".
027600     03  COL  23    PIC ZZZ,ZZZ,ZZ9   SOURCE RP-WS-MARGIN-WHOLE.
027700     03  COL  37    PIC X(9)    VALUE "/YR OVER ".
027800     03  COL  46    PIC X(11)   SOURCE RP-WS-RUNNERUP-NAME.
027900*
028000 01  RP-RPT-FOOTNOTE-DETAIL  TYPE DETAIL  LINE + 2.
028100     03  COL   2    PIC X(6)    VALUE "NOTE -".
028200     03  COL   9    PIC ZZ9.99  SOURCE RP-WS-FOOTNOTE-PCT.
028300     03  COL  16    PIC X(65)   VALUE
028400                    "% OF THE TRADITIONAL TAX SAVINGS REINVESTED IN THE TAXABLE
028500-                   " ACCT.".
028600     03  LINE + 1.
028700         05  COL   2 PIC X(78)  VALUE
028800                    "NOT INVESTING THE TAX SAVINGS PENALIZES THE TRADITIONAL STRATEGY."
028900                    PRESENT WHEN RP-PRM-INVEST-TAX-SAVINGS = ZERO.
029000*
029100 RD  RP-LEDGER-REPORT
029200     CONTROLS ARE RP-LDG-STRATEGY-CODE RP-LDG-PHASE
029300     PAGE LIMIT   RP-WS-PAGE-LINES
029400     HEADING      1
029500     FIRST DETAIL 5
029600     LAST  DETAIL RP-WS-PAGE-LINES.
029700*
029800 01  RP-RPT-LEDGER-HEAD  TYPE PAGE HEADING.
029900     03  LINE  1.
030000         05  COL  30    PIC X(38)   VALUE
030100                        "APPLEWOOD COMPUTERS ACCOUNTING SYSTEM".
030200         05  COL 122    PIC X(5)    VALUE "PAGE ".
030300         05  COL 127    PIC ZZ9     SOURCE PAGE-COUNTER.
030400     03  LINE  2.
030500         05  COL   1    PIC X(17)   SOURCE PROG-NAME.
030600         05  COL  38    PIC X(24)   VALUE
030700                        "COMBINED LEDGER LISTING".
030800     03  LINE  4.
030900         05  COL   2    PIC X(11)   VALUE "STRATEGY".
031000         05  COL  14    PIC X(12)   VALUE "PHASE".
031100         05  COL  27    PIC X(4)    VALUE "YEAR".
031200         05  COL  32    PIC X(3)    VALUE "AGE".
031300         05  COL  37    PIC X(13)   VALUE "GROSS AMOUNT".
031400         05  COL  50    PIC X(13)   VALUE "NET INCOME".
031500         05  COL  63    PIC X(13)   VALUE "TOTAL TAX".
031600         05  COL  76    PIC X(20)   VALUE "TOTAL BALANCE".
031700*
031800 01  RP-RPT-LEDGER-DETAIL  TYPE DETAIL  LINE + 1.
031900     03  COL   2    PIC X(11)   SOURCE RP-STRT-NAME
032000                                       (RP-LDG-STRATEGY-CODE).
032100     03  COL  14    PIC X(12)   SOURCE RP-LDG-PHASE.
032200     03  COL  27    PIC ZZ9     SOURCE RP-LDG-YEAR.
032300     03  COL  32    PIC ZZ9     SOURCE RP-LDG-AGE.
032400     03  COL  37    PIC $$$,$$9.99 SOURCE RP-LDG-GROSS-AMOUNT.
032500     03  COL  50    PIC $$$,$$9.99 SOURCE RP-LDG-NET-INCOME.
032600     03  COL  63    PIC $$$,$$9.99 SOURCE RP-LDG-TOTAL-TAX.
032700     03  COL  76    PIC $$$,$$$,$$$,$$9.99
032800                                SOURCE RP-LDG-TOTAL-BALANCE.
032900*
033000 01  RP-RPT-PHASE-FOOT  TYPE CONTROL FOOTING RP-LDG-PHASE
033100                        LINE + 1.
033200     03  COL   2    PIC X(19)   VALUE "PHASE TOTAL TAX -".
033300     03  COL  22    PIC $$$,$$$,$$9.99 SUM RP-LDG-TOTAL-TAX.
033400*
033500 01  RP-RPT-STRAT-FOOT  TYPE CONTROL FOOTING
033600                        RP-LDG-STRATEGY-CODE  LINE + 2.
033700     03  COL   2    PIC X(23)   VALUE "STRATEGY TOTALS  MATCH -".
033800     03  COL  27    PIC $$$,$$$,$$9.99 SUM RP-LDG-MATCH.
033900     03  COL  44    PIC X(11)   VALUE "CONTRIB -".
034000     03  COL  56    PIC $$$,$$$,$$9.99 SUM RP-LDG-CONTRIBUTION.
034100     03  COL  73    PIC X(8)    VALUE "TAXES -".
034200     03  COL  82    PIC $$$,$$$,$$9.99 SUM RP-LDG-TOTAL-TAX.
034300*
034400 PROCEDURE DIVISION.
034500*===================
034600*
034700 AA000-MAIN                  SECTION.
034800***********************************
034900*
035000     OPEN     INPUT  ACCUM-FILE
035100                     DIST-FILE.
035200     OPEN     OUTPUT LEDGER-FILE.
035300*
035400     IF       RP-ACF-STATUS NOT = "00" OR
035500              RP-DSF-STATUS NOT = "00" OR
035600              RP-LDF-STATUS NOT = "00"
035700              GO TO AA000-EXIT.
035800*
035900     PERFORM  ZZ010-READ-ACCUM.
036000     PERFORM  ZZ020-READ-DIST.
036100*
036200     PERFORM  AA010-ONE-STRATEGY
036300              VARYING RP-WS-STRAT-IX FROM 1 BY 1
036400              UNTIL   RP-WS-STRAT-IX > 3.
036500*
036600     CLOSE    ACCUM-FILE DIST-FILE LEDGER-FILE.
036700*
036800     PERFORM  AA100-PRINT-REPORT.
036900*
037000 AA000-EXIT.
037100     GOBACK.
037200*
037300 AA010-ONE-STRATEGY          SECTION.
037400***********************************
037500*
037600*  MERGES ONE STRATEGY'S SLICE OF ACCUM-FILE AND DIST-FILE INTO
037700*  THE COMBINED LEDGER AND ACCUMULATES ITS SUMMARY TOTALS.  BOTH
037800*  FILES ARE NATURALLY GROUPED BY STRATEGY CODE IN FILE ORDER
037900*  SINCE RP000 RUNS EACH STRATEGY'S PASSES TO COMPLETION BEFORE
038000*  STARTING THE NEXT.
038100*
038200     MOVE     RP-STRT-NAME (RP-WS-STRAT-IX)
038300              TO RP-SUM-STRATEGY-NAME (RP-WS-STRAT-IX).
038400     MOVE     ZERO TO RP-WS-LAST-ACCUM-YEAR
038500                      RP-WS-PEAK-WEALTH
038600                      RP-WS-TOT-CONTRIB
038700                      RP-WS-TOT-MATCH
038800                      RP-WS-TOT-LIFETIME-TAX
038900                      RP-WS-TOT-RETIRE-TAX
039000                      RP-WS-NET-INCOME-SUM
039100                      RP-WS-EFF-RATE-SUM
039200                      RP-WS-DIST-COUNT.
039300*
039400     PERFORM  AA020-ACCUM-BLOCK.
039500     PERFORM  AA030-DIST-BLOCK.
039600*
039700     MOVE     RP-WS-PEAK-WEALTH
039800              TO RP-SUM-PEAK-WEALTH (RP-WS-STRAT-IX).
039900     MOVE     RP-WS-TOT-CONTRIB
040000              TO RP-SUM-TOTAL-CONTRIBUTIONS (RP-WS-STRAT-IX).
040100     MOVE     RP-WS-TOT-MATCH
040200              TO RP-SUM-TOTAL-MATCH (RP-WS-STRAT-IX).
040300     MOVE     RP-WS-TOT-RETIRE-TAX
040400              TO RP-SUM-TOTAL-RETIRE-TAX (RP-WS-STRAT-IX).
040500     MOVE     RP-WS-TOT-LIFETIME-TAX
040600              TO RP-SUM-TOTAL-LIFETIME-TAX (RP-WS-STRAT-IX).
040700*
040800     IF       RP-WS-DIST-COUNT = ZERO
040900              MOVE  ZERO TO RP-SUM-AVG-NET-INCOME (RP-WS-STRAT-IX)
041000              MOVE  ZERO TO RP-SUM-AVG-EFF-RATE-RETIRE
041100                            (RP-WS-STRAT-IX)
041200     ELSE
041300              DIVIDE RP-WS-NET-INCOME-SUM BY RP-WS-DIST-COUNT
041400                     GIVING RP-SUM-AVG-NET-INCOME (RP-WS-STRAT-IX)
041500                     ROUNDED
041600              DIVIDE RP-WS-EFF-RATE-SUM BY RP-WS-DIST-COUNT
041700                     GIVING RP-SUM-AVG-EFF-RATE-RETIRE
041800                            (RP-WS-STRAT-IX) ROUNDED
041900     END-IF.
042000*
042100 AA010-EXIT.
042200     EXIT     SECTION.
042300*
042400 AA020-ACCUM-BLOCK           SECTION.
042500***********************************
042600*
042700     PERFORM  AA021-ACCUM-ONE-YEAR
042800     UNTIL    RP-WS-ACCUM-EOF OR
042900              RP-ACC-STRATEGY-CODE NOT = RP-WS-STRAT-IX.
043000*
043100 AA020-EXIT.
043200     EXIT     SECTION.
043300*
043400 AA021-ACCUM-ONE-YEAR        SECTION.
043500***********************************
043600*
043700     INITIALIZE RP-LEDGER-RECORD.
043800     MOVE      RP-ACC-STRATEGY-CODE TO RP-LDG-STRATEGY-CODE.
043900     MOVE      RP-ACC-YEAR          TO RP-LDG-YEAR.
044000     MOVE      RP-ACC-AGE           TO RP-LDG-AGE.
044100     MOVE      "ACCUMULATION"       TO RP-LDG-PHASE.
044200     MOVE      RP-ACC-GROSS-INCOME  TO RP-LDG-GROSS-AMOUNT.
044300     MOVE      RP-ACC-CONTRIBUTION  TO RP-LDG-CONTRIBUTION.
044400     MOVE      RP-ACC-MATCH         TO RP-LDG-MATCH.
044500     MOVE      RP-ACC-BAL-PRETAX    TO RP-LDG-BAL-PRETAX.
044600     MOVE      RP-ACC-BAL-ROTH      TO RP-LDG-BAL-ROTH.
044700     MOVE      RP-ACC-BAL-TAXABLE   TO RP-LDG-BAL-TAXABLE.
044800     MOVE      RP-ACC-TOTAL-BALANCE TO RP-LDG-TOTAL-BALANCE.
044900     MOVE      RP-ACC-FED-INCOME-TAX
045000                                    TO RP-LDG-FED-INCOME-TAX.
045100     MOVE      RP-ACC-TAX-ON-GAINS  TO RP-LDG-TAX-ON-GAINS.
045200     MOVE      RP-ACC-TOTAL-TAX     TO RP-LDG-TOTAL-TAX.
045300     MOVE      RP-ACC-MARGINAL-RATE TO RP-LDG-MARGINAL-RATE.
045400     MOVE      RP-ACC-EFFECTIVE-RATE
045500                                    TO RP-LDG-EFFECTIVE-RATE.
045600     WRITE     RP-LEDGER-RECORD.
045700     ADD       RP-ACC-CONTRIBUTION TO RP-WS-TOT-CONTRIB.
045800     ADD       RP-ACC-MATCH        TO RP-WS-TOT-MATCH.
045900     ADD       RP-ACC-TOTAL-TAX    TO RP-WS-TOT-LIFETIME-TAX.
046000     MOVE      RP-ACC-YEAR TO RP-WS-LAST-ACCUM-YEAR.
046100     MOVE      RP-ACC-TOTAL-BALANCE TO RP-WS-PEAK-WEALTH.
046200     PERFORM   ZZ010-READ-ACCUM.
046300*
046400 AA021-EXIT.
046500     EXIT     SECTION.
046600*
046700 AA030-DIST-BLOCK            SECTION.
046800***********************************
046900*
047000*  DISTRIBUTION YEARS ARE RENUMBERED TO CONTINUE ON FROM THE
047100*  LAST ACCUMULATION YEAR OF THE SAME STRATEGY.
047200*
047300     PERFORM  AA031-DIST-ONE-YEAR
047400     UNTIL    RP-WS-DIST-EOF OR
047500              RP-DST-STRATEGY-CODE NOT = RP-WS-STRAT-IX.
047600*
047700 AA030-EXIT.
047800     EXIT     SECTION.
047900*
048000 AA031-DIST-ONE-YEAR         SECTION.
048100***********************************
048200*
048300     INITIALIZE RP-LEDGER-RECORD.
048400     MOVE      RP-DST-STRATEGY-CODE TO RP-LDG-STRATEGY-CODE.
048500     ADD       RP-DST-YEAR RP-WS-LAST-ACCUM-YEAR
048600                           GIVING RP-WS-LEDGER-YEAR.
048700     ADD       1 TO RP-WS-LEDGER-YEAR.
048800     MOVE      RP-WS-LEDGER-YEAR    TO RP-LDG-YEAR.
048900     MOVE      RP-DST-AGE           TO RP-LDG-AGE.
049000     MOVE      "DISTRIBUTION"       TO RP-LDG-PHASE.
049100     MOVE      RP-DST-GROSS-WDRAW   TO RP-LDG-GROSS-AMOUNT.
049200     MOVE      RP-DST-WDRAW-PRETAX  TO RP-LDG-WDRAW-PRETAX.
049300     MOVE      RP-DST-WDRAW-ROTH    TO RP-LDG-WDRAW-ROTH.
049400     MOVE      RP-DST-WDRAW-TAXABLE TO RP-LDG-WDRAW-TAXABLE.
049500     MOVE      RP-DST-NET-INCOME    TO RP-LDG-NET-INCOME.
049600     MOVE      RP-DST-BAL-PRETAX    TO RP-LDG-BAL-PRETAX.
049700     MOVE      RP-DST-BAL-ROTH      TO RP-LDG-BAL-ROTH.
049800     MOVE      RP-DST-BAL-TAXABLE   TO RP-LDG-BAL-TAXABLE.
049900     MOVE      RP-DST-TOTAL-BALANCE TO RP-LDG-TOTAL-BALANCE.
050000     MOVE      RP-DST-FED-INCOME-TAX
050100                                    TO RP-LDG-FED-INCOME-TAX.
050200     MOVE      RP-DST-TAX-ON-GAINS  TO RP-LDG-TAX-ON-GAINS.
050300     MOVE      RP-DST-TOTAL-TAX     TO RP-LDG-TOTAL-TAX.
050400     MOVE      RP-DST-MARGINAL-RATE TO RP-LDG-MARGINAL-RATE.
050500     MOVE      RP-DST-EFFECTIVE-RATE
050600                                    TO RP-LDG-EFFECTIVE-RATE.
050700     WRITE     RP-LEDGER-RECORD.
050800     ADD       RP-DST-TOTAL-TAX TO RP-WS-TOT-RETIRE-TAX.
050900     ADD       RP-DST-TOTAL-TAX TO RP-WS-TOT-LIFETIME-TAX.
051000     ADD       RP-DST-NET-INCOME TO RP-WS-NET-INCOME-SUM.
051100     ADD       RP-DST-EFFECTIVE-RATE TO RP-WS-EFF-RATE-SUM.
051200     ADD       1 TO RP-WS-DIST-COUNT.
051300     PERFORM   ZZ020-READ-DIST.
051400*
051500 AA031-EXIT.
051600     EXIT     SECTION.
051700*
051800 AA100-PRINT-REPORT          SECTION.
051900***********************************
052000*
052100     OPEN     OUTPUT REPORT-FILE.
052200     INITIATE RP-SUMMARY-REPORT.
052300*
052400     PERFORM  AA110-DETERMINE-WINNER.
052500*
052600     PERFORM  AA120-GENERATE-SUMMARY
052700              VARYING RP-WS-STRAT-IX FROM 1 BY 1
052800              UNTIL   RP-WS-STRAT-IX > 3.
052900*
053000     GENERATE RP-RPT-ANALYSIS-DETAIL.
053100*
053200     COMPUTE  RP-WS-FOOTNOTE-PCT ROUNDED =
053300              RP-PRM-INVEST-TAX-SAVINGS * 100.
053400     GENERATE RP-RPT-FOOTNOTE-DETAIL.
053500*
053600     TERMINATE RP-SUMMARY-REPORT.
053700*
053800     INITIATE RP-LEDGER-REPORT.
053900     OPEN     INPUT LEDGER-FILE.
054000     PERFORM  ZZ030-READ-LEDGER.
054100     PERFORM  AA130-LEDGER-LISTING
054200              UNTIL RP-WS-LEDGER-EOF.
054300     TERMINATE RP-LEDGER-REPORT.
054400*
054500     CLOSE    LEDGER-FILE REPORT-FILE.
054600*
054700 AA100-EXIT.
054800     EXIT     SECTION.
054900*
055000 AA110-DETERMINE-WINNER      SECTION.
055100***********************************
055200*
055300*  WINNER = HIGHEST AVG-NET-INCOME OF THE 3 STRATEGIES.  NO
055400*  INTRINSIC FUNCTION - A SMALL FIXED SET OF COMPARISONS SINCE
055500*  THERE ARE ONLY EVER 3 ENTRIES.
055600*
055700     MOVE     1 TO RP-WS-BEST-IX.
055800     IF       RP-SUM-AVG-NET-INCOME (2) >
055900              RP-SUM-AVG-NET-INCOME (RP-WS-BEST-IX)
056000              MOVE  2 TO RP-WS-BEST-IX.
056100     IF       RP-SUM-AVG-NET-INCOME (3) >
056200              RP-SUM-AVG-NET-INCOME (RP-WS-BEST-IX)
056300              MOVE  3 TO RP-WS-BEST-IX.
056400*
056500     IF       RP-WS-BEST-IX = 1
056600              IF    RP-SUM-AVG-NET-INCOME (2) >
056700                    RP-SUM-AVG-NET-INCOME (3)
056800                    MOVE 2 TO RP-WS-RUNNERUP-IX
056900              ELSE
057000                    MOVE 3 TO RP-WS-RUNNERUP-IX
057100              END-IF
057200     ELSE
057300        IF    RP-WS-BEST-IX = 2
057400              IF    RP-SUM-AVG-NET-INCOME (1) >
057500                    RP-SUM-AVG-NET-INCOME (3)
057600                    MOVE 1 TO RP-WS-RUNNERUP-IX
057700              ELSE
057800                    MOVE 3 TO RP-WS-RUNNERUP-IX
057900              END-IF
058000        ELSE
058100              IF    RP-SUM-AVG-NET-INCOME (1) >
058200                    RP-SUM-AVG-NET-INCOME (2)
058300                    MOVE 1 TO RP-WS-RUNNERUP-IX
058400              ELSE
058500                    MOVE 2 TO RP-WS-RUNNERUP-IX
058600              END-IF
058700        END-IF
058800     END-IF.
058900*
059000     MOVE     RP-SUM-STRATEGY-NAME (RP-WS-BEST-IX)
059100              TO RP-WS-WINNER-NAME.
059200     MOVE     RP-SUM-STRATEGY-NAME (RP-WS-RUNNERUP-IX)
059300              TO RP-WS-RUNNERUP-NAME.
059400     SUBTRACT RP-SUM-AVG-NET-INCOME (RP-WS-RUNNERUP-IX) FROM
059500              RP-SUM-AVG-NET-INCOME (RP-WS-BEST-IX)
059600              GIVING RP-WS-MARGIN-AMOUNT.
059700*
059800 AA110-EXIT.
059900     EXIT     SECTION.
060000*
060100 AA120-GENERATE-SUMMARY      SECTION.
060200***********************************
060300*
060400     GENERATE RP-RPT-STRAT-DETAIL.
060500*
060600 AA120-EXIT.
060700     EXIT     SECTION.
060800*
060900 AA130-LEDGER-LISTING        SECTION.
061000***********************************
061100*
061200     GENERATE RP-RPT-LEDGER-DETAIL.
061300     PERFORM  ZZ030-READ-LEDGER.
061400*
061500 AA130-EXIT.
061600     EXIT     SECTION.
061700*
061800 ZZ010-READ-ACCUM            SECTION.
061900***********************************
062000*
062100     READ     ACCUM-FILE
062200              AT END SET RP-WS-ACCUM-EOF TO TRUE
062300     END-READ.
062400*
062500 ZZ010-EXIT.
062600     EXIT     SECTION.
062700*
062800 ZZ020-READ-DIST             SECTION.
062900***********************************
063000*
063100     READ     DIST-FILE
063200              AT END SET RP-WS-DIST-EOF TO TRUE
063300     END-READ.
063400*
063500 ZZ020-EXIT.
063600     EXIT     SECTION.
063700*
063800 ZZ030-READ-LEDGER           SECTION.
063900***********************************
064000*
064100     READ     LEDGER-FILE
064200              AT END SET RP-WS-LEDGER-EOF TO TRUE
064300     END-READ.
064400*
064500 ZZ030-EXIT.
064600     EXIT     SECTION.
064700*
