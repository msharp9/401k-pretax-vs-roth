000100*****************************************************************
000200*                                                               *
000300*             R E T I R E M E N T   P L A N N I N G             *
000400*                    B A T C H   D R I V E R                    *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RP000.
001200*
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 14/03/1984.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001700*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001800*
001900     DATE-WRITTEN.       14/03/1984.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002400*                        VINCENT BRYAN COEN.
002500*                        DISTRIBUTED UNDER THE GNU GENERAL
002600*                        PUBLIC LICENSE. SEE FILE COPYING.
002700*
002800*    REMARKS.            RP SUBSYSTEM BATCH DRIVER.  READS THE
002900*                        ONE PARAMETER RECORD, APPLIES DEFAULTS,
003000*                        THEN RUNS THE ACCUMULATION AND
003100*                        DISTRIBUTION PASSES FOR EACH OF THE 3
003200*                        CONTRIBUTION STRATEGIES IN TURN,
003300*                        CARRYING THE ENDING ACCUMULATION
003400*                        BALANCES STRAIGHT INTO THE OPENING
003500*                        DISTRIBUTION BALANCES.  FINALLY CALLS
003600*                        THE RESULT COMBINER TO MERGE AND
003700*                        PRINT.  NO SCREENS - THIS IS A PURE
003800*                        BATCH RUN, ONE PARAMETER SET PER RUN.
003900*
004000*    VERSION.            SEE PROG-NAME IN WS.
004100*
004200*    CALLED MODULES.     RPACSIM. ACCUMULATION SIMULATOR.
004300*                        RPDSSIM. DISTRIBUTION SIMULATOR.
004400*                        RPRGSTR. RESULT COMBINER / REPORT.
004500*
004600*    FUNCTIONS USED.     NONE.
004700*
004800*    FILES USED.         PARAM-FILE (INPUT, LINE SEQUENTIAL,
004900*                        ONE RECORD).
005000*
005100*    ERROR MESSAGES USED. RP001.
005200*
005300* CHANGES:
005400* 14/03/1984 VBC -       CREATED AS THE PAYROLL START OF DAY
005500*                        CHAIN DRIVER FOR THE O/S VERSION.
005600* 19/07/1999 VBC -       Y2K REVIEW - DATE ACCEPTED AS CCYYMMDD
005700*                        THROUGHOUT, NO 2-DIGIT YEAR FIELDS
005800*                        REMAIN IN THIS MODULE.               CR041
005900* 11/12/2011 VBC -       REMOVED SCREEN/MENU CHAIN LOGIC - NOT
006000*                        CARRIED FORWARD TO THIS SUBSYSTEM.
006100* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
006200*                        ALL PREVIOUS NOTICES.
006300* 20/09/2025 VBC - 1.00  RE-TASKED AS THE RP SUBSYSTEM BATCH
006400*                        DRIVER - CHAINS RPACSIM/RPDSSIM OVER
006500*                        THE 3 STRATEGIES THEN RPRGSTR.       CR2025-118
006600* 25/11/2025 VBC -    .1 DEFAULT SUBSTITUTION PASS ADDED FOR
006700*                        THE OPTIONAL PARAMETER FIELDS - SEE
006800*                        AA015-APPLY-DEFAULTS.  DELIBERATELY
006900*                        DOES NOT DEFAULT INVEST-TAX-SAVINGS -
007000*                        ZERO THERE IS A VALID ELECTION, NOT A
007100*                        MISSING VALUE.                        CR2025-147
007150* 09/08/2026 VBC -    .2 ANNUAL-RAISE AND MATCH-LIMIT WERE BEING
007160*                        DEFAULTED WHEN ZERO, CLOBBERING A
007170*                        LEGITIMATE NO-RAISE/NO-MATCH ELECTION -
007180*                        DROPPED BOTH DEFAULTING BLOCKS AND THE
007190*                        NOW-UNUSED DFLT CONSTANTS, SAME
007195*                        RATIONALE AS INVEST-TAX-SAVINGS ABOVE. CR2025-154
007200*
007300*************************************************************************
007400* COPYRIGHT NOTICE.
007500* ****************
007600*
007700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007800* UPDATED 2024-04-16.
007900*
008000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008100* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2026 AND
008200* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
008300* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
008400* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600*
009700     SELECT   PARAM-FILE  ASSIGN TO "PARAMFIL"
009800              ORGANIZATION       IS LINE SEQUENTIAL
009900              FILE STATUS        IS RP-PMF-STATUS.
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE SECTION.
010500*
010600 FD  PARAM-FILE
010700     RECORD CONTAINS 150 CHARACTERS.
010800 COPY "WSRPPARM.COB".
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200 77  PROG-NAME               PIC X(15) VALUE "RP000 (1.00.2)".
011300*
011400 77  RP-WS-STRAT-IX           PIC 9         COMP VALUE ZERO.
011500 77  RP-WS-RETURN-CODE        PIC 9         COMP VALUE ZERO.
011600*
011700 COPY "WSRPSTRT.COB".
011800*
011900 01  RP-WS-FLAGS.
012000     03  RP-PMF-STATUS           PIC XX        VALUE ZERO.
012100     03  FILLER                  PIC X(10).
012200*
012300 01  RP-WS-DEFAULT-FLAGS.
012500     03  RP-WS-DFLT-INFLATION-RATE   PIC 9V9(6) VALUE 0.025000.
012600     03  RP-WS-DFLT-CAP-GAINS-RATE   PIC 9V9(6) VALUE 0.150000.
012800     03  FILLER                      PIC X(10).
012900*
013000 01  RP-WS-DEFAULT-FLAGS-EDIT REDEFINES RP-WS-DEFAULT-FLAGS.
013100     03  FILLER                  PIC X(24).
013200*
013300 COPY "WSRPCALL.COB".
013400*
013500 01  RP-CD-EDIT REDEFINES RP-CALLING-DATA.
013600     03  FILLER                  PIC X(44).
013700*
013800 COPY "WSRPBAL.COB".
013900*
014000 01  RP-BAL-EDIT REDEFINES RP-ENDING-BALANCES.
014100     03  FILLER                  PIC X(48).
014200*
014500 PROCEDURE DIVISION.
014600*===================
014700*
014800 AA000-MAIN                  SECTION.
014900***********************************
015000*
015100     OPEN     INPUT PARAM-FILE.
015200     IF       RP-PMF-STATUS NOT = "00"
015300              GO TO AA000-EXIT.
015400*
015500     READ     PARAM-FILE INTO RP-PARAM-RECORD.
015600     CLOSE    PARAM-FILE.
015700*
015800     PERFORM  AA015-APPLY-DEFAULTS.
015900*
016000     MOVE     RP-PRM-ROTH-SPLIT-PERCENT TO RP-STRT-SPLIT-3.
016100*
016200     PERFORM  AA010-ONE-STRATEGY
016300              VARYING RP-WS-STRAT-IX FROM 1 BY 1
016400              UNTIL   RP-WS-STRAT-IX > 3.
016500*
016600     CALL     "RPRGSTR" USING RP-PARAM-RECORD.
016700*
016800 AA000-EXIT.
016900     GOBACK.
017000*
017100 AA010-ONE-STRATEGY          SECTION.
017200***********************************
017300*
017400     MOVE     RP-STRT-CODE (RP-WS-STRAT-IX) TO RP-CD-STRATEGY-CODE.
017500     MOVE     RP-STRT-NAME (RP-WS-STRAT-IX) TO RP-CD-STRATEGY-NAME.
017600     MOVE     RP-STRT-SPLIT (RP-WS-STRAT-IX)
017700              TO RP-CD-ROTH-SPLIT-PERCENT.
017800     MOVE     RP-WS-STRAT-IX TO RP-CD-STRATEGY-SEQ.
017900     MOVE     "RP000"        TO RP-CD-CALLER.
018000*
018100     CALL     "RPACSIM" USING RP-PARAM-RECORD
018200                              RP-CALLING-DATA
018300                              RP-ENDING-BALANCES.
018400*
018500     MOVE     RP-CD-RETURN-CODE TO RP-WS-RETURN-CODE.
018600     IF       RP-WS-RETURN-CODE NOT = ZERO
018700              GO TO AA010-EXIT.
018800*
018900     CALL     "RPDSSIM" USING RP-PARAM-RECORD
019000                              RP-CALLING-DATA
019100                              RP-ENDING-BALANCES.
019200*
019300 AA010-EXIT.
019400     EXIT     SECTION.
019500*
019600 AA015-APPLY-DEFAULTS        SECTION.
019700***********************************
019800*
019900*  ONLY THE FIELDS BELOW ARE DEFAULTED WHEN LEFT AT ZERO ON THE
020000*  PARAMETER RECORD.  RP-PRM-INVEST-TAX-SAVINGS, RP-PRM-ANNUAL-
020050*  RAISE AND RP-PRM-MATCH-LIMIT ARE DELIBERATELY NOT DEFAULTED
020100*  HERE - A RUN THAT ELECTS NO RAISE, NO EMPLOYER MATCH, OR NOT
020150*  TO REINVEST THE TRADITIONAL TAX SAVINGS LEGITIMATELY LEAVES
020180*  THE FIELD AT ZERO, AND THAT ELECTION MUST PASS THROUGH
020190*  UNCHANGED.                                             CR2025-154
020300*
020600     IF       RP-PRM-INFLATION-RATE = ZERO
020700              MOVE RP-WS-DFLT-INFLATION-RATE
020800                   TO RP-PRM-INFLATION-RATE.
020900     IF       RP-PRM-CAP-GAINS-RATE = ZERO
021000              MOVE RP-WS-DFLT-CAP-GAINS-RATE
021100                   TO RP-PRM-CAP-GAINS-RATE.
021400*
021500 AA015-EXIT.
021600     EXIT     SECTION.
021700*
