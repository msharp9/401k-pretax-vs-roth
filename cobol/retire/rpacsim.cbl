000100*****************************************************************
000200*                                                               *
000300*              A C C U M U L A T I O N   S I M U L A T O R      *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RPACSIM.
001100*
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 03/03/1987.
001300*                        FOR APPLEWOOD COMPUTERS.
001400*
001500     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001600*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001700*
001800     DATE-WRITTEN.       03/03/1987.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1987-2026 & LATER,
002300*                        VINCENT BRYAN COEN.
002400*                        DISTRIBUTED UNDER THE GNU GENERAL
002500*                        PUBLIC LICENSE. SEE FILE COPYING.
002600*
002700*    REMARKS.            RUN ONCE PER STRATEGY (TRADITIONAL,
002800*                        ROTH, SPLIT) BY RP000.  WALKS THE
002900*                        WORKING YEARS FROM CURRENT-AGE UP TO
003000*                        BUT NOT INCLUDING RETIREMENT-AGE,
003100*                        WRITING ONE RP-ACC-DETAIL-RECORD PER
003200*                        YEAR TO THE SHARED ACCUMULATION FILE
003300*                        AND RETURNING THE FINAL YEAR'S THREE
003400*                        BALANCES TO RP000 FOR RPDSSIM.
003500*
003600*    VERSION.            SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.     RPTAX01. FEDERAL TAX / MARGINAL RATE.
003900*                        RPLIM01. STATUTORY CONTRIBUTION LIMIT.
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300*    FILES USED.         ACCUM-FILE. ACCUMULATION DETAIL, ONE
004400*                        RECORD PER WORKING YEAR PER STRATEGY.
004500*
004600*    ERROR MESSAGES USED. RP101.
004700*
004800* CHANGES:
004900* 03/03/1987 VBC -       CREATED AS THE PAYROLL VACATION/SICK
005000*                        ACCRUAL POSTER FOR THE O/S VERSION.
005100* 19/07/1999 VBC -       Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN
005200*                        THIS MODULE, NO CHANGE REQUIRED.  CR041
005300* 29/01/2009 VBC -       MIGRATION TO OPEN COBOL/GNUCOBOL.
005400* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
005500*                        ALL PREVIOUS NOTICES.
005600* 22/10/2025 VBC - 1.00  RE-TASKED FROM THE ACCRUAL POSTER TO
005700*                        THE RP ACCUMULATION SIMULATOR.     CR2025-118
005800* 12/11/2025 VBC -    .1 STRATEGY-SEQ DRIVEN OPEN/EXTEND/CLOSE
005900*                        OF ACCUM-FILE SO ALL 3 STRATEGY PASSES
006000*                        SHARE ONE PHYSICAL FILE.           CR2025-140
006100* 19/11/2025 VBC -    .2 FIXED HIGH-INCOME MANDATORY-ROTH
006200*                        CATCH-UP RULE - WAS TESTING GROSS
006300*                        INCOME AGAINST THE UN-INDEXED 150,000
006400*                        THRESHOLD IN EVERY YEAR.           CR2025-144
006500* 25/11/2025 VBC -    .3 SPLIT THE YEAR-EXPONENT ARITHMETIC OUT
006600*                        OF RP-WS-YEAR-COUNT INTO ITS OWN FIELD -
006700*                        IT WAS THE VARYING LOOP CONTROL.   CR2025-147
006750* 05/12/2025 VBC -    .4 WSRPACC REPACKED EVERY MONEY/RATE FIELD
006760*                        AS COMP-3 - RECORD SHRANK 180 TO 100
006770*                        BYTES.  UPDATED FD ACCORDINGLY.     CR2025-153
006800*
006900*************************************************************************
007000* COPYRIGHT NOTICE.
007100* ****************
007200*
007300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007400* UPDATED 2024-04-16.
007500*
007600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007700* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1987-2026 AND
007800* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
007900* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
008000* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
008100*************************************************************************
008200*
008300 ENVIRONMENT             DIVISION.
008400*================================
008500*
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900*
009000 INPUT-OUTPUT            SECTION.
009100 FILE-CONTROL.
009200*
009300     SELECT   ACCUM-FILE  ASSIGN TO "ACCUMFIL"
009400              ORGANIZATION       IS SEQUENTIAL
009500              FILE STATUS        IS RP-ACF-STATUS.
009600*
009700 DATA                    DIVISION.
009800*================================
009900*
010000 FILE SECTION.
010100*
010200 FD  ACCUM-FILE
010300     RECORD CONTAINS 100 CHARACTERS.
010400 COPY "WSRPACC.COB".
010500*
010600 WORKING-STORAGE SECTION.
010700*-----------------------
010800 77  PROG-NAME               PIC X(17) VALUE "RPACSIM (1.00.4)".
010900*
011000 COPY "WSRPCONS.COB".
011100*
011200 01  RP-WS-FLAGS.
011300     03  RP-ACF-STATUS           PIC XX        VALUE ZERO.
011400     03  RP-WS-YEAR-COUNT        PIC 9(3)      COMP.
011500     03  RP-WS-YEAR-LIMIT        PIC 9(3)      COMP.
011600     03  RP-WS-EXPONENT          PIC 9(3)      COMP.
011700     03  RP-WS-CALENDAR-YEAR     PIC 9(4)      VALUE ZERO.
011800     03  RP-WS-HIGH-INCOME-SW    PIC X         VALUE "N".
011900         88  RP-WS-HIGH-INCOME       VALUE "Y".
012000     03  FILLER                  PIC X(10).
012100*
012200 01  RP-WS-YEAR-COUNT-EDIT REDEFINES RP-WS-YEAR-COUNT.
012300     03  FILLER                  PIC 9(3).
012400*
012500 01  RP-WS-INCOME-DATA.
012600     03  RP-WS-GROSS             PIC 9(9)V99   VALUE ZERO.
012700     03  RP-WS-BASE-LIMIT        PIC 9(7)V99   VALUE ZERO.
012800     03  RP-WS-CATCHUP-LIMIT     PIC 9(7)V99   VALUE ZERO.
012900     03  RP-WS-TOTAL-LIMIT       PIC 9(7)V99   VALUE ZERO.
013000     03  RP-WS-CONTRIBUTION      PIC 9(9)V99   VALUE ZERO.
013100     03  RP-WS-MATCH-AMT         PIC 9(9)V99   VALUE ZERO.
013200     03  RP-WS-MATCH-CAP         PIC 9(9)V99   VALUE ZERO.
013300     03  RP-WS-HIGH-INCOME-THRES PIC 9(9)V99   VALUE ZERO.
013400     03  RP-WS-ROUND-UNITS       PIC 9(7)      COMP-3.
013500     03  FILLER                  PIC X(10).
013600*
013700 01  RP-WS-THRESHOLD-CENTS REDEFINES RP-WS-INCOME-DATA.
013800     03  FILLER                  PIC X(96).
013900*
014000 01  RP-WS-SPLIT-DATA.
014100     03  RP-WS-AMOUNT-BASE       PIC 9(9)V99   VALUE ZERO.
014200     03  RP-WS-AMOUNT-CATCHUP    PIC 9(9)V99   VALUE ZERO.
014300     03  RP-WS-ROTH-PORTION      PIC 9(9)V99   VALUE ZERO.
014400     03  RP-WS-TRAD-PORTION      PIC 9(9)V99   VALUE ZERO.
014500     03  FILLER                  PIC X(10).
014600*
014700 01  RP-WS-TAX-DATA.
014800     03  RP-WS-TAXABLE-INCOME    PIC 9(9)V99   VALUE ZERO.
014900     03  RP-WS-FED-TAX           PIC 9(9)V99   VALUE ZERO.
015000     03  RP-WS-MARGINAL          PIC 9V9(6)    VALUE ZERO.
015100     03  RP-WS-TAX-SAVINGS       PIC 9(9)V99   VALUE ZERO.
015200     03  RP-WS-GROSSED-UP        PIC 9(9)V99   VALUE ZERO.
015300     03  RP-WS-TAX-PAID-ON-CONTR PIC 9(9)V99   VALUE ZERO.
015400     03  FILLER                  PIC X(10).
015500*
015600 01  RP-WS-GROWTH-DATA.
015700     03  RP-WS-PRIOR-TAXABLE     PIC 9(11)V99  VALUE ZERO.
015800     03  RP-WS-GAINS             PIC 9(9)V99   VALUE ZERO.
015900     03  RP-WS-TAX-ON-GAINS      PIC 9(9)V99   VALUE ZERO.
016000     03  RP-WS-ONE-PLUS-ACCUM    PIC 9(3)V9(6) VALUE ZERO.
016100     03  RP-WS-ONE-PLUS-RAISE    PIC 9(3)V9(6) VALUE ZERO.
016200     03  RP-WS-RAISE-POWER       PIC 9(9)V9(6) VALUE 1.000000.
016300     03  FILLER                  PIC X(10).
016400*
016500 01  RP-WS-RAISE-POWER-CENTS REDEFINES RP-WS-RAISE-POWER.
016600     03  RP-WS-RAISE-WHOLE       PIC 9(9).
016700     03  RP-WS-RAISE-FRACTION    PIC 9(6).
016800*
016900 LINKAGE SECTION.
017000****************
017100*
017200 COPY "WSRPPARM.COB".
017300 COPY "WSRPCALL.COB".
017400 COPY "WSRPBAL.COB".
017500*
017600 PROCEDURE DIVISION USING RP-PARAM-RECORD
017700                          RP-CALLING-DATA
017800                          RP-ENDING-BALANCES.
017900*
018000 AA000-MAIN                  SECTION.
018100***********************************
018200*
018300     MOVE     "RPACSIM" TO RP-CD-CALLED.
018400     MOVE     ZERO      TO RP-CD-RETURN-CODE.
018500*
018600     IF       RP-CD-FIRST-STRATEGY
018700              OPEN     OUTPUT ACCUM-FILE
018800     ELSE
018900              OPEN     EXTEND ACCUM-FILE
019000     END-IF.
019100*
019200     IF       RP-ACF-STATUS NOT = "00"
019300              MOVE  1 TO RP-CD-RETURN-CODE
019400              GO TO AA000-EXIT
019500     END-IF.
019600*
019700     MOVE     RP-PRM-START-PRETAX-BAL TO RP-BAL-PRETAX.
019800     MOVE     RP-PRM-START-ROTH-BAL   TO RP-BAL-ROTH.
019900     MOVE     ZERO                    TO RP-BAL-TAXABLE.
020000*
020100     ADD      1 RP-PRM-ACCUM-RETURN GIVING RP-WS-ONE-PLUS-ACCUM.
020200     ADD      1 RP-PRM-ANNUAL-RAISE GIVING RP-WS-ONE-PLUS-RAISE.
020300*
020400     SUBTRACT RP-PRM-CURRENT-AGE FROM RP-PRM-RETIREMENT-AGE
020500              GIVING RP-WS-YEAR-LIMIT.
020600*
020700     PERFORM  AA010-ONE-YEAR
020800              VARYING RP-WS-YEAR-COUNT FROM 0 BY 1
020900              UNTIL   RP-WS-YEAR-COUNT >= RP-WS-YEAR-LIMIT.
021000*
021100     CLOSE    ACCUM-FILE.
021200*
021300 AA000-EXIT.
021400     GOBACK.
021500*
021600 AA010-ONE-YEAR              SECTION.
021700**************************************
021800*
021900*  ONE WORKING YEAR - RULES 1 THROUGH 13 OF THE ACCUMULATION
022000*  BUSINESS RULE.  AGE = CURRENT-AGE + YEAR, CAL-YEAR = 2025 +
022100*  YEAR.  RP-WS-YEAR-COUNT IS THE PERFORM VARYING CONTROL FOR
022200*  THIS SECTION AND MUST NEVER BE ALTERED HERE - USE
022300*  RP-WS-EXPONENT FOR ANY BORROWED COMPOUNDING COUNTER.
022400*
022500     ADD      RP-PRM-CURRENT-AGE RP-WS-YEAR-COUNT
022600              GIVING RP-ACC-AGE.
022700     ADD      2025 RP-WS-YEAR-COUNT
022800              GIVING RP-WS-CALENDAR-YEAR.
022900     MOVE     RP-WS-YEAR-COUNT TO RP-ACC-YEAR.
023000     MOVE     RP-CD-STRATEGY-CODE TO RP-ACC-STRATEGY-CODE.
023100*
023200*  RULE 1 - INCOME GROWN BY THE ANNUAL RAISE RATE, COMPOUNDED.
023300*
023400     MOVE     1.000000 TO RP-WS-RAISE-POWER.
023500     MOVE     RP-WS-YEAR-COUNT TO RP-WS-EXPONENT.
023600     PERFORM  AA020-COMPOUND-RAISE
023700              RP-WS-EXPONENT TIMES.
023800     MULTIPLY RP-PRM-ANNUAL-INCOME BY RP-WS-RAISE-POWER
023900              GIVING RP-WS-GROSS ROUNDED.
024000     MOVE     RP-WS-GROSS TO RP-ACC-GROSS-INCOME.
024100*
024200*  RULE 2 - STATUTORY CONTRIBUTION LIMITS FOR THIS AGE/YEAR.
024300*
024400     CALL     "RPLIM01" USING RP-ACC-AGE
024500                              RP-WS-CALENDAR-YEAR
024600                              RP-PRM-INFLATION-RATE
024700                              RP-WS-BASE-LIMIT
024800                              RP-WS-CATCHUP-LIMIT
024900                              RP-WS-TOTAL-LIMIT.
025000*
025100*  RULE 3 - EMPLOYEE CONTRIBUTION - EITHER MAX ALLOWED, A FLAT
025200*           DOLLAR AMOUNT, OR A FRACTION OF GROSS INCOME.
025300*
025400     IF       RP-PRM-USE-MAX-CONTRIB
025500              MOVE  RP-WS-TOTAL-LIMIT TO RP-WS-CONTRIBUTION
025600     ELSE
025700        IF    RP-PRM-CONTRIB-INPUT NOT > 1.00
025800              MULTIPLY RP-WS-GROSS BY RP-PRM-CONTRIB-INPUT
025900                       GIVING RP-WS-CONTRIBUTION ROUNDED
026000        ELSE
026100              MOVE  RP-PRM-CONTRIB-INPUT TO RP-WS-CONTRIBUTION
026200        END-IF
026300     END-IF.
026400     IF       RP-WS-CONTRIBUTION > RP-WS-TOTAL-LIMIT
026500              MOVE  RP-WS-TOTAL-LIMIT TO RP-WS-CONTRIBUTION.
026600     MOVE     RP-WS-CONTRIBUTION TO RP-ACC-CONTRIBUTION.
026700*
026800*  RULE 4 - EMPLOYER MATCH, ALWAYS PRE-TAX, CAPPED AT
026900*           MATCH-LIMIT PERCENT OF GROSS INCOME.
027000*
027100     MOVE     ZERO TO RP-WS-MATCH-AMT.
027200     IF       RP-PRM-MATCH-LIMIT > ZERO
027300              MULTIPLY RP-WS-GROSS BY RP-PRM-MATCH-LIMIT
027400                       GIVING RP-WS-MATCH-CAP ROUNDED
027500              IF    RP-WS-CONTRIBUTION < RP-WS-MATCH-CAP
027600                    COMPUTE RP-WS-MATCH-AMT ROUNDED =
027700                            RP-WS-CONTRIBUTION *
027800                            RP-PRM-MATCH-PERCENT
027900              ELSE
028000                    COMPUTE RP-WS-MATCH-AMT ROUNDED =
028100                            RP-WS-MATCH-CAP *
028200                            RP-PRM-MATCH-PERCENT
028300              END-IF
028400     END-IF.
028500     MOVE     RP-WS-MATCH-AMT TO RP-ACC-MATCH.
028600*
028700*  RULE 5 - HIGH-INCOME THRESHOLD, $150,000 INDEXED FROM 2025,
028800*           ROUNDED TO THE NEAREST $500.
028900*
029000     MOVE     ZERO TO RP-WS-EXPONENT.
029100     IF       RP-WS-CALENDAR-YEAR > 2025
029200              SUBTRACT 2025 FROM RP-WS-CALENDAR-YEAR
029300                       GIVING RP-WS-EXPONENT.
029400     MOVE     1.000000 TO RP-WS-RAISE-POWER.
029500     PERFORM  AA030-COMPOUND-THRESHOLD
029600              RP-WS-EXPONENT TIMES.
029700     MULTIPLY RP-CONS-HIGH-INCOME-THRESHOLD BY RP-WS-RAISE-POWER
029800              GIVING RP-WS-HIGH-INCOME-THRES ROUNDED.
029900     PERFORM  AA040-ROUND-THRESHOLD-500.
030000     MOVE     "N" TO RP-WS-HIGH-INCOME-SW.
030100     IF       RP-WS-GROSS > RP-WS-HIGH-INCOME-THRES
030200              MOVE "Y" TO RP-WS-HIGH-INCOME-SW.
030300*
030400*  RULE 6 - SPLIT THE BASE AND CATCH-UP PORTIONS OF THE
030500*           CONTRIBUTION BETWEEN TRADITIONAL AND ROTH.  A
030600*           HIGH-INCOME EARNER'S CATCH-UP PORTION MUST BE
030700*           ALL ROTH REGARDLESS OF THE STRATEGY'S SPLIT.
030800*
030900     IF       RP-WS-CONTRIBUTION > RP-WS-BASE-LIMIT
031000              MOVE  RP-WS-BASE-LIMIT TO RP-WS-AMOUNT-BASE
031100              SUBTRACT RP-WS-BASE-LIMIT FROM RP-WS-CONTRIBUTION
031200                       GIVING RP-WS-AMOUNT-CATCHUP
031300     ELSE
031400              MOVE  RP-WS-CONTRIBUTION TO RP-WS-AMOUNT-BASE
031500              MOVE  ZERO TO RP-WS-AMOUNT-CATCHUP
031600     END-IF.
031700*
031800     COMPUTE RP-WS-ROTH-PORTION ROUNDED =
031900             RP-WS-AMOUNT-BASE * RP-CD-ROTH-SPLIT-PERCENT.
032000     SUBTRACT RP-WS-ROTH-PORTION FROM RP-WS-AMOUNT-BASE
032100              GIVING RP-WS-TRAD-PORTION.
032200*
032300     IF       RP-WS-HIGH-INCOME AND RP-WS-AMOUNT-CATCHUP > ZERO
032400              ADD  RP-WS-AMOUNT-CATCHUP TO RP-WS-ROTH-PORTION
032500     ELSE
032600              COMPUTE RP-WS-GAINS ROUNDED =
032700                      RP-WS-AMOUNT-CATCHUP *
032800                      RP-CD-ROTH-SPLIT-PERCENT
032900*                                       ** RP-WS-GAINS BORROWED
033000*                                          AS SCRATCH HERE - IT
033100*                                          IS SET FRESH IN
033200*                                          RULE 11 BELOW.
033300              ADD     RP-WS-GAINS TO RP-WS-ROTH-PORTION
033400              SUBTRACT RP-WS-GAINS FROM RP-WS-AMOUNT-CATCHUP
033500                      GIVING RP-WS-GAINS
033600              ADD     RP-WS-GAINS TO RP-WS-TRAD-PORTION
033700     END-IF.
033800*
033900*  RULE 7 - DEPOSITS - TRADITIONAL PORTION AND MATCH TO THE
034000*           PRE-TAX ACCOUNT, ROTH PORTION TO THE ROTH ACCOUNT.
034100*
034200     ADD      RP-WS-TRAD-PORTION RP-WS-MATCH-AMT TO RP-BAL-PRETAX.
034300     ADD      RP-WS-ROTH-PORTION TO RP-BAL-ROTH.
034400*
034500*  RULE 8 - FEDERAL TAX ON TAXABLE INCOME AFTER THE
034600*           TRADITIONAL DEFERRAL.
034700*
034800     SUBTRACT RP-WS-TRAD-PORTION FROM RP-WS-GROSS
034900              GIVING RP-WS-TAXABLE-INCOME.
035000     CALL     "RPTAX01" USING RP-WS-TAXABLE-INCOME
035100                              RP-WS-FED-TAX
035200                              RP-WS-MARGINAL.
035300     MOVE     RP-WS-FED-TAX  TO RP-ACC-FED-INCOME-TAX.
035400     MOVE     RP-WS-MARGINAL TO RP-ACC-MARGINAL-RATE.
035500*
035600*  RULE 9 - TAX SAVED BY THE TRADITIONAL DEFERRAL IS REINVESTED
035700*           IN THE TAXABLE ACCOUNT, TO THE EXTENT ELECTED.
035800*
035900     COMPUTE RP-WS-TAX-SAVINGS ROUNDED =
036000             RP-WS-TRAD-PORTION * RP-WS-MARGINAL.
036100     MOVE     RP-WS-TAX-SAVINGS TO RP-ACC-TAX-SAVINGS.
036200     COMPUTE RP-BAL-TAXABLE ROUNDED = RP-BAL-TAXABLE +
036300             (RP-WS-TAX-SAVINGS * RP-PRM-INVEST-TAX-SAVINGS).
036400*
036500*  RULE 10 - GROWTH AT THE ACCUMULATION RETURN RATE ON ALL
036600*            THREE BALANCES.
036700*
036800     MOVE     RP-BAL-TAXABLE TO RP-WS-PRIOR-TAXABLE.
036900     MULTIPLY RP-BAL-PRETAX  BY RP-WS-ONE-PLUS-ACCUM ROUNDED.
037000     MULTIPLY RP-BAL-ROTH    BY RP-WS-ONE-PLUS-ACCUM ROUNDED.
037100     MULTIPLY RP-BAL-TAXABLE BY RP-WS-ONE-PLUS-ACCUM ROUNDED.
037200*
037300*  RULE 11 - CAPITAL-GAINS TAX DRAG ON THE TAXABLE ACCOUNT'S
037400*            GROWTH FOR THE YEAR.
037500*
037600     SUBTRACT RP-WS-PRIOR-TAXABLE FROM RP-BAL-TAXABLE
037700              GIVING RP-WS-GAINS.
037800     COMPUTE RP-WS-TAX-ON-GAINS ROUNDED =
037900             RP-WS-GAINS * RP-PRM-CAP-GAINS-RATE.
038000     SUBTRACT RP-WS-TAX-ON-GAINS FROM RP-BAL-TAXABLE.
038100     MOVE     RP-WS-TAX-ON-GAINS TO RP-ACC-TAX-ON-GAINS.
038200*
038300     MOVE     RP-BAL-PRETAX  TO RP-ACC-BAL-PRETAX.
038400     MOVE     RP-BAL-ROTH    TO RP-ACC-BAL-ROTH.
038500     MOVE     RP-BAL-TAXABLE TO RP-ACC-BAL-TAXABLE.
038600     ADD      RP-BAL-PRETAX RP-BAL-ROTH RP-BAL-TAXABLE
038700              GIVING RP-ACC-TOTAL-BALANCE.
038800*
038900*  RULE 12 - TOTAL TAX FOR THE YEAR AND THE EFFECTIVE RATE.
039000*
039100     ADD      RP-WS-FED-TAX RP-WS-TAX-ON-GAINS
039200              GIVING RP-ACC-TOTAL-TAX.
039300     IF       RP-WS-GROSS = ZERO
039400              MOVE ZERO TO RP-ACC-EFFECTIVE-RATE
039500     ELSE
039600              COMPUTE RP-ACC-EFFECTIVE-RATE ROUNDED =
039700                      RP-ACC-TOTAL-TAX / RP-WS-GROSS
039800     END-IF.
039900*
040000*  RULE 13 - INFORMATIONAL ONLY - THE TAX A TRADITIONAL SAVER
040100*            WOULD HAVE PAID HAD THIS YEAR'S ROTH PORTION BEEN
040200*            GROSSED UP AND TAXED AT THE MARGINAL RATE INSTEAD.
040300*
040400     IF       RP-WS-MARGINAL >= 1.000000
040500              MOVE  ZERO TO RP-WS-TAX-PAID-ON-CONTR
040600     ELSE
040700              COMPUTE RP-WS-GROSSED-UP ROUNDED =
040800                      RP-WS-ROTH-PORTION / (1 - RP-WS-MARGINAL)
040900              SUBTRACT RP-WS-ROTH-PORTION FROM RP-WS-GROSSED-UP
041000                       GIVING RP-WS-TAX-PAID-ON-CONTR
041100     END-IF.
041200     MOVE     RP-WS-TAX-PAID-ON-CONTR TO RP-ACC-TAX-PAID-ON-CONTR.
041300*
041400     WRITE    RP-ACC-DETAIL-RECORD.
041500*
041600 AA010-EXIT.
041700     EXIT     SECTION.
041800*
041900 AA020-COMPOUND-RAISE        SECTION.
042000****************************************
042100*
042200*  MULTIPLIES RP-WS-RAISE-POWER BY (1 + ANNUAL-RAISE) ONCE -
042300*  CALLED "N TIMES" TO RAISE IT TO THE Nth POWER, AVOIDING ANY
042400*  INTRINSIC FUNCTION.
042500*
042600     MULTIPLY RP-WS-RAISE-POWER BY RP-WS-ONE-PLUS-RAISE
042700              GIVING RP-WS-RAISE-POWER ROUNDED.
042800*
042900 AA020-EXIT.
043000     EXIT     SECTION.
043100*
043200 AA030-COMPOUND-THRESHOLD    SECTION.
043300****************************************
043400*
043500*  MULTIPLIES RP-WS-RAISE-POWER BY (1 + INFLATION-RATE) ONCE,
043600*  RE-USING THE SAME SCRATCH FIELD AS AA020 - THEY ARE NEVER
043700*  BOTH LIVE AT THE SAME TIME.
043800*
043900     MULTIPLY RP-WS-RAISE-POWER BY
044000              (1 + RP-PRM-INFLATION-RATE)
044100              GIVING RP-WS-RAISE-POWER ROUNDED.
044200*
044300 AA030-EXIT.
044400     EXIT     SECTION.
044500*
044600 AA040-ROUND-THRESHOLD-500   SECTION.
044700****************************************
044800*
044900*  ROUNDS RP-WS-HIGH-INCOME-THRES TO THE NEAREST $500, HALF-UP.
045000*
045100     COMPUTE  RP-WS-ROUND-UNITS ROUNDED =
045200              RP-WS-HIGH-INCOME-THRES / RP-CONS-ROUND-UNIT.
045300     MULTIPLY RP-WS-ROUND-UNITS BY RP-CONS-ROUND-UNIT
045400              GIVING RP-WS-HIGH-INCOME-THRES.
045500*
045600 AA040-EXIT.
045700     EXIT     SECTION.
045800*
