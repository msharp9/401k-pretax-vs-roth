000100*****************************************************************
000200*                                                               *
000300*                D I S T R I B U T I O N   S I M U L A T O R    *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RPDSSIM.
001100*
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 11/09/1987.
001300*                        FOR APPLEWOOD COMPUTERS.
001400*
001500     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001600*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001700*
001800     DATE-WRITTEN.       11/09/1987.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1987-2026 & LATER,
002300*                        VINCENT BRYAN COEN.
002400*                        DISTRIBUTED UNDER THE GNU GENERAL
002500*                        PUBLIC LICENSE. SEE FILE COPYING.
002600*
002700*    REMARKS.            RUN ONCE PER STRATEGY, AFTER RPACSIM,
002800*                        USING RPACSIM'S ENDING BALANCES AS THE
002900*                        OPENING POT.  COMPUTES ONE LEVEL ANNUAL
003000*                        GROSS WITHDRAWAL (MORTGAGE-STYLE
003100*                        ANNUITY) THAT EXACTLY DEPLETES THE POT
003200*                        OVER THE RETIREMENT HORIZON, THEN WALKS
003300*                        EACH RETIREMENT YEAR WITHDRAWING
003400*                        PROPORTIONALLY FROM THE THREE ACCOUNTS
003500*                        AND TAXING EACH BY SOURCE.
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     RPTAX01. FEDERAL TAX / MARGINAL RATE.
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300*    FILES USED.         DIST-FILE. DISTRIBUTION DETAIL, ONE
004400*                        RECORD PER RETIREMENT YEAR PER STRATEGY.
004500*
004600*    ERROR MESSAGES USED. RP101.
004700*
004800* CHANGES:
004900* 11/09/1987 VBC -       CREATED AS THE PAYROLL CHECK/PAYMENT
005000*                        REGISTER PRINT ROUTINE FOR THE O/S
005100*                        VERSION.
005200* 19/07/1999 VBC -       Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN
005300*                        THIS MODULE, NO CHANGE REQUIRED.  CR041
005400* 29/01/2009 VBC -       MIGRATION TO OPEN COBOL/GNUCOBOL.
005500* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
005600*                        ALL PREVIOUS NOTICES.
005700* 22/10/2025 VBC - 1.00  RE-TASKED FROM THE CHECK REGISTER PRINT
005800*                        ROUTINE TO THE RP DISTRIBUTION
005900*                        SIMULATOR.                          CR2025-118
006000* 12/11/2025 VBC -    .1 STRATEGY-SEQ DRIVEN OPEN/EXTEND OF
006100*                        DIST-FILE, SAME PATTERN AS RPACSIM.  CR2025-140
006200* 25/11/2025 VBC -    .2 BALANCES MAY DIP NEGATIVE INTERNALLY
006300*                        IN THE FINAL YEAR - MADE THE WORKING
006400*                        BALANCE FIELDS SIGNED AND FLOORED THE
006500*                        REPORTED FIGURES AT ZERO.           CR2025-147
006550* 05/12/2025 VBC -    .3 WSRPDIST REPACKED EVERY MONEY/RATE
006560*                        FIELD AS COMP-3 - RECORD SHRANK 180 TO
006570*                        100 BYTES.  UPDATED FD ACCORDINGLY. CR2025-153
006580* 09/08/2026 VBC -    .4 RP-DST-TOTAL-BALANCE WAS BEING SET FROM
006585*                        THE POST-WITHDRAWAL BALANCES - MOVED
006590*                        RP-WS-CURR-TOTAL (THE PRE-WITHDRAWAL,
006595*                        FLOORED TOTAL) THERE INSTEAD, PER THE
006598*                        RECORD LAYOUT'S OWN DEFINITION.        CR2025-154
006600*
006700*************************************************************************
006800* COPYRIGHT NOTICE.
006900* ****************
007000*
007100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007200* UPDATED 2024-04-16.
007300*
007400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1987-2026 AND
007600* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
007700* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
007800* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
007900*************************************************************************
008000*
008100 ENVIRONMENT             DIVISION.
008200*================================
008300*
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*
008800 INPUT-OUTPUT            SECTION.
008900 FILE-CONTROL.
009000*
009100     SELECT   DIST-FILE   ASSIGN TO "DISTFIL"
009200              ORGANIZATION       IS SEQUENTIAL
009300              FILE STATUS        IS RP-DSF-STATUS.
009400*
009500 DATA                    DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  DIST-FILE
010100     RECORD CONTAINS 100 CHARACTERS.
010200 COPY "WSRPDIST.COB".
010300*
010400 WORKING-STORAGE SECTION.
010500*-----------------------
010600 77  PROG-NAME               PIC X(17) VALUE "RPDSSIM (1.00.4)".
010700*
010800 COPY "WSRPCONS.COB".
010900*
011000 01  RP-WS-FLAGS.
011100     03  RP-DSF-STATUS           PIC XX        VALUE ZERO.
011200     03  RP-WS-YEAR-COUNT        PIC 9(3)      COMP.
011300     03  RP-WS-YEAR-LIMIT        PIC 9(3)      COMP.
011400     03  RP-WS-EXPONENT          PIC 9(3)      COMP.
011500     03  RP-WS-STOP-SW           PIC X         VALUE "N".
011600         88  RP-WS-STOP-EARLY        VALUE "Y".
011700     03  FILLER                  PIC X(10).
011800*
011900 01  RP-WS-YEAR-COUNT-EDIT REDEFINES RP-WS-YEAR-COUNT.
012000     03  FILLER                  PIC 9(3).
012100*
012200 01  RP-WS-ANNUITY-DATA.
012300     03  RP-WS-STARTING-POT      PIC 9(12)V99  VALUE ZERO.
012400     03  RP-WS-LEVEL-WDRAW       PIC 9(9)V99   VALUE ZERO.
012500     03  RP-WS-ONE-PLUS-RETIRE   PIC 9(3)V9(6) VALUE ZERO.
012600     03  RP-WS-COMPOUND-FACTOR   PIC 9(9)V9(6) VALUE 1.000000.
012700     03  RP-WS-ANNUITY-NUMER     PIC 9(9)V9(6) VALUE ZERO.
012800     03  RP-WS-ANNUITY-DENOM     PIC 9(9)V9(6) VALUE ZERO.
012900     03  FILLER                  PIC X(10).
013000*
013100 01  RP-WS-COMPOUND-FACTOR-CENTS REDEFINES RP-WS-COMPOUND-FACTOR.
013200     03  RP-WS-COMPOUND-WHOLE    PIC 9(9).
013300     03  RP-WS-COMPOUND-FRACTION PIC 9(6).
013400*
013500 01  RP-WS-BALANCE-DATA.
013600     03  RP-WS-BAL-PRETAX        PIC S9(11)V99 VALUE ZERO
013700                                  SIGN LEADING SEPARATE.
013800     03  RP-WS-BAL-ROTH          PIC S9(11)V99 VALUE ZERO
013900                                  SIGN LEADING SEPARATE.
014000     03  RP-WS-BAL-TAXABLE       PIC S9(11)V99 VALUE ZERO
014100                                  SIGN LEADING SEPARATE.
014200     03  RP-WS-CURR-TOTAL        PIC S9(12)V99 VALUE ZERO
014300                                  SIGN LEADING SEPARATE.
014400     03  FILLER                  PIC X(10).
014500*
014600 01  RP-WS-WITHDRAWAL-DATA.
014700     03  RP-WS-WDRAW-PRETAX      PIC 9(9)V99   VALUE ZERO.
014800     03  RP-WS-WDRAW-ROTH        PIC 9(9)V99   VALUE ZERO.
014900     03  RP-WS-WDRAW-TAXABLE     PIC 9(9)V99   VALUE ZERO.
015000     03  RP-WS-GAINS-PORTION     PIC 9(9)V99   VALUE ZERO.
015100     03  FILLER                  PIC X(10).
015200*
015300 01  RP-WS-TAX-DATA.
015400     03  RP-WS-FED-TAX           PIC 9(9)V99   VALUE ZERO.
015500     03  RP-WS-MARGINAL          PIC 9V9(6)    VALUE ZERO.
015600     03  RP-WS-TAX-ON-GAINS      PIC 9(9)V99   VALUE ZERO.
015700     03  RP-WS-TOTAL-TAX         PIC 9(9)V99   VALUE ZERO.
015800     03  RP-WS-NET-INCOME        PIC 9(9)V99   VALUE ZERO.
015900     03  FILLER                  PIC X(10).
015950*
015960 01  RP-WS-TRACE-LINE.
015961     03  RP-WS-TRACE-WDRAW       PIC ZZZ,ZZZ,ZZ9.99.
015962     03  FILLER                  PIC X(1)  VALUE SPACE.
015963     03  RP-WS-TRACE-NET         PIC ZZZ,ZZZ,ZZ9.99.
015964     03  FILLER                  PIC X(1)  VALUE SPACE.
015965     03  RP-WS-TRACE-TAX-RATE    PIC Z9.9999.
015966     03  FILLER                  PIC X(20).
015970*
015980 01  RP-WS-TRACE-NUMERIC REDEFINES RP-WS-TRACE-LINE.
015981     03  FILLER                  PIC X(15).
015982     03  FILLER                  PIC X(1).
015983     03  FILLER                  PIC X(15).
015984     03  FILLER                  PIC X(1).
015985     03  FILLER                  PIC X(20).
016000*
016100 LINKAGE SECTION.
016200****************
016300*
016400 COPY "WSRPPARM.COB".
016500 COPY "WSRPCALL.COB".
016600 COPY "WSRPBAL.COB".
016700*
016800 PROCEDURE DIVISION USING RP-PARAM-RECORD
016900                          RP-CALLING-DATA
017000                          RP-ENDING-BALANCES.
017100*
017200 AA000-MAIN                  SECTION.
017300***********************************
017400*
017500     MOVE     "RPDSSIM" TO RP-CD-CALLED.
017600     MOVE     ZERO      TO RP-CD-RETURN-CODE.
017700*
017800     IF       RP-CD-FIRST-STRATEGY
017900              OPEN     OUTPUT DIST-FILE
018000     ELSE
018100              OPEN     EXTEND DIST-FILE
018200     END-IF.
018300*
018400     IF       RP-DSF-STATUS NOT = "00"
018500              MOVE  1 TO RP-CD-RETURN-CODE
018600              GO TO AA000-EXIT
018700     END-IF.
018800*
018900     MOVE     RP-BAL-PRETAX  TO RP-WS-BAL-PRETAX.
019000     MOVE     RP-BAL-ROTH    TO RP-WS-BAL-ROTH.
019100     MOVE     RP-BAL-TAXABLE TO RP-WS-BAL-TAXABLE.
019200     ADD      RP-WS-BAL-PRETAX RP-WS-BAL-ROTH RP-WS-BAL-TAXABLE
019300              GIVING RP-WS-STARTING-POT.
019400*
019500     SUBTRACT RP-PRM-RETIREMENT-AGE FROM RP-PRM-FINAL-AGE
019600              GIVING RP-WS-YEAR-LIMIT.
019700*
019800     PERFORM  AA015-COMPUTE-LEVEL-WITHDRAWAL.
019900*
020000     PERFORM  AA010-ONE-YEAR
020100              VARYING RP-WS-YEAR-COUNT FROM 0 BY 1
020200              UNTIL   RP-WS-YEAR-COUNT >= RP-WS-YEAR-LIMIT
020300              OR      RP-WS-STOP-EARLY.
020400*
020500     CLOSE    DIST-FILE.
020600*
020700 AA000-EXIT.
020800     GOBACK.
020900*
021000 AA015-COMPUTE-LEVEL-WITHDRAWAL SECTION.
021100***********************************************
021200*
021300*  MORTGAGE-STYLE ANNUITY - ONE FIXED GROSS WITHDRAWAL THAT
021400*  EXACTLY EXHAUSTS THE STARTING POT OVER RP-WS-YEAR-LIMIT
021500*  YEARS AT THE RETIREMENT RETURN RATE.  IF THE RETURN RATE IS
021600*  ZERO THE ANNUITY COLLAPSES TO A STRAIGHT-LINE DRAWDOWN.
021700*
021800     IF       RP-PRM-RETIRE-RETURN = ZERO
021900              DIVIDE   RP-WS-STARTING-POT BY RP-WS-YEAR-LIMIT
022000                       GIVING RP-WS-LEVEL-WDRAW ROUNDED
022100              GO TO AA015-EXIT
022200     END-IF.
022300*
022400     ADD      1 RP-PRM-RETIRE-RETURN GIVING RP-WS-ONE-PLUS-RETIRE.
022500     MOVE     1.000000 TO RP-WS-COMPOUND-FACTOR.
022600     PERFORM  AA020-COMPOUND-RETIRE-RATE
022700              RP-WS-YEAR-LIMIT TIMES.
022800*
022900     MULTIPLY RP-PRM-RETIRE-RETURN BY RP-WS-COMPOUND-FACTOR
023000              GIVING RP-WS-ANNUITY-NUMER ROUNDED.
023100     SUBTRACT 1 FROM RP-WS-COMPOUND-FACTOR
023200              GIVING RP-WS-ANNUITY-DENOM.
023300*
023400     COMPUTE  RP-WS-LEVEL-WDRAW ROUNDED =
023500              RP-WS-STARTING-POT * RP-WS-ANNUITY-NUMER /
023600              RP-WS-ANNUITY-DENOM.
023700*
023800 AA015-EXIT.
023900     EXIT     SECTION.
024000*
024100 AA020-COMPOUND-RETIRE-RATE  SECTION.
024200****************************************
024300*
024400*  MULTIPLIES RP-WS-COMPOUND-FACTOR BY (1 + RETIRE-RETURN) ONCE -
024500*  CALLED "N TIMES" TO RAISE IT TO THE Nth POWER, AVOIDING ANY
024600*  INTRINSIC FUNCTION.
024700*
024800     MULTIPLY RP-WS-COMPOUND-FACTOR BY RP-WS-ONE-PLUS-RETIRE
024900              GIVING RP-WS-COMPOUND-FACTOR ROUNDED.
025000*
025100 AA020-EXIT.
025200     EXIT     SECTION.
025300*
025400 AA010-ONE-YEAR              SECTION.
025500**************************************
025600*
025700*  ONE RETIREMENT YEAR.  RP-WS-YEAR-COUNT IS THE PERFORM
025800*  VARYING CONTROL AND MUST NEVER BE ALTERED HERE.
025900*
026000     MOVE     RP-CD-STRATEGY-CODE TO RP-DST-STRATEGY-CODE.
026100     MOVE     RP-WS-YEAR-COUNT TO RP-DST-YEAR.
026200     ADD      RP-PRM-RETIREMENT-AGE RP-WS-YEAR-COUNT
026300              GIVING RP-DST-AGE.
026400*
026500*  GROW ALL THREE BALANCES AT THE RETIREMENT RETURN RATE.
026600*
026700     ADD      1 RP-PRM-RETIRE-RETURN GIVING RP-WS-ONE-PLUS-RETIRE.
026800     MULTIPLY RP-WS-BAL-PRETAX  BY RP-WS-ONE-PLUS-RETIRE ROUNDED.
026900     MULTIPLY RP-WS-BAL-ROTH    BY RP-WS-ONE-PLUS-RETIRE ROUNDED.
027000     MULTIPLY RP-WS-BAL-TAXABLE BY RP-WS-ONE-PLUS-RETIRE ROUNDED.
027100     ADD      RP-WS-BAL-PRETAX RP-WS-BAL-ROTH RP-WS-BAL-TAXABLE
027200              GIVING RP-WS-CURR-TOTAL.
027300*
027400     IF       RP-WS-CURR-TOTAL NOT > ZERO
027500              MOVE  "Y" TO RP-WS-STOP-SW
027600              GO TO AA010-EXIT
027700     END-IF.
027800*
027900*  WITHDRAW PROPORTIONALLY TO EACH ACCOUNT'S SHARE OF THE
028000*  CURRENT TOTAL.
028100*
028200     COMPUTE  RP-WS-WDRAW-PRETAX ROUNDED =
028300              RP-WS-LEVEL-WDRAW *
028400              (RP-WS-BAL-PRETAX / RP-WS-CURR-TOTAL).
028500     COMPUTE  RP-WS-WDRAW-ROTH ROUNDED =
028600              RP-WS-LEVEL-WDRAW *
028700              (RP-WS-BAL-ROTH / RP-WS-CURR-TOTAL).
028800     SUBTRACT RP-WS-WDRAW-PRETAX RP-WS-WDRAW-ROTH FROM
028900              RP-WS-LEVEL-WDRAW GIVING RP-WS-WDRAW-TAXABLE.
029000*
029100     SUBTRACT RP-WS-WDRAW-PRETAX  FROM RP-WS-BAL-PRETAX.
029200     SUBTRACT RP-WS-WDRAW-ROTH    FROM RP-WS-BAL-ROTH.
029300     SUBTRACT RP-WS-WDRAW-TAXABLE FROM RP-WS-BAL-TAXABLE.
029400*
029500     MOVE     RP-WS-LEVEL-WDRAW  TO RP-DST-GROSS-WDRAW.
029600     MOVE     RP-WS-WDRAW-PRETAX TO RP-DST-WDRAW-PRETAX.
029700     MOVE     RP-WS-WDRAW-ROTH   TO RP-DST-WDRAW-ROTH.
029800     MOVE     RP-WS-WDRAW-TAXABLE TO RP-DST-WDRAW-TAXABLE.
029900*
030000*  TAX BY SOURCE - PRE-TAX AS ORDINARY INCOME, TAXABLE AT 50%
030100*  DEEMED GAINS AND THE FIXED STATUTORY CAP-GAINS RATE, ROTH
030200*  UNTAXED.
030300*
030400     CALL     "RPTAX01" USING RP-WS-WDRAW-PRETAX
030500                              RP-WS-FED-TAX
030600                              RP-WS-MARGINAL.
030700     COMPUTE  RP-WS-GAINS-PORTION ROUNDED =
030800              RP-WS-WDRAW-TAXABLE * RP-CONS-HALF.
030900     COMPUTE  RP-WS-TAX-ON-GAINS ROUNDED =
031000              RP-WS-GAINS-PORTION * RP-CONS-DEFAULT-CAP-GAINS.
031100     ADD      RP-WS-FED-TAX RP-WS-TAX-ON-GAINS
031200              GIVING RP-WS-TOTAL-TAX.
031300     SUBTRACT RP-WS-TOTAL-TAX FROM RP-WS-LEVEL-WDRAW
031400              GIVING RP-WS-NET-INCOME.
031500*
031600     MOVE     RP-WS-FED-TAX      TO RP-DST-FED-INCOME-TAX.
031700     MOVE     RP-WS-TAX-ON-GAINS TO RP-DST-TAX-ON-GAINS.
031800     MOVE     RP-WS-TOTAL-TAX    TO RP-DST-TOTAL-TAX.
031900     MOVE     RP-WS-NET-INCOME   TO RP-DST-NET-INCOME.
032000     MOVE     RP-WS-MARGINAL     TO RP-DST-MARGINAL-RATE.
032100     IF       RP-WS-LEVEL-WDRAW = ZERO
032200              MOVE ZERO TO RP-DST-EFFECTIVE-RATE
032300     ELSE
032400              COMPUTE RP-DST-EFFECTIVE-RATE ROUNDED =
032500                      RP-WS-TOTAL-TAX / RP-WS-LEVEL-WDRAW
032600     END-IF.
032700*
032800*  FLOOR THE REPORTED BALANCES AT ZERO - THEY MAY DIP SLIGHTLY
032900*  NEGATIVE INTERNALLY IN THE FINAL YEAR.
033000*
033100     IF       RP-WS-BAL-PRETAX < ZERO
033200              MOVE ZERO TO RP-DST-BAL-PRETAX
033300     ELSE
033400              MOVE RP-WS-BAL-PRETAX TO RP-DST-BAL-PRETAX
033500     END-IF.
033600     IF       RP-WS-BAL-ROTH < ZERO
033700              MOVE ZERO TO RP-DST-BAL-ROTH
033800     ELSE
033900              MOVE RP-WS-BAL-ROTH TO RP-DST-BAL-ROTH
034000     END-IF.
034100     IF       RP-WS-BAL-TAXABLE < ZERO
034200              MOVE ZERO TO RP-DST-BAL-TAXABLE
034300     ELSE
034400              MOVE RP-WS-BAL-TAXABLE TO RP-DST-BAL-TAXABLE
034500     END-IF.
034600*  RP-DST-TOTAL-BALANCE IS THE PRE-WITHDRAWAL TOTAL, ALREADY
034650*  FLOORED AT ZERO BY THE STOP-EARLY TEST ABOVE - NOT THE SUM OF
034660*  THE POST-WITHDRAWAL BALANCES JUST MOVED TO THE OUTPUT AREA.  CR2025-154
034700     MOVE     RP-WS-CURR-TOTAL TO RP-DST-TOTAL-BALANCE.
034800*
034900     WRITE    RP-DST-DETAIL-RECORD.
035000*
035100 AA010-EXIT.
035200     EXIT     SECTION.
035300*
