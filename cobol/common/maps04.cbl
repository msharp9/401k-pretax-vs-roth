000100*****************************************************************
000200*                                                               *
000300*      S T A T U T O R Y   C O N T R I B U T I O N   L I M I T  *
000400*                        S E R V I C E                          *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RPLIM01.
001200*
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 09/05/1985.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001700*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001800*
001900     DATE-WRITTEN.       09/05/1985.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1985-2026 & LATER,
002400*                        VINCENT BRYAN COEN.
002500*                        DISTRIBUTED UNDER THE GNU GENERAL
002600*                        PUBLIC LICENSE. SEE FILE COPYING.
002700*
002800*    REMARKS.            PURE CALCULATION SUBPROGRAM - NO FILE
002900*                        I/O.  GIVEN A WORKER'S AGE, THE
003000*                        CALENDAR YEAR OF THE CONTRIBUTION AND
003100*                        THE ASSUMED INFLATION RATE, RETURNS
003200*                        THE BASE ELECTIVE-DEFERRAL LIMIT, THE
003300*                        APPLICABLE CATCH-UP (STANDARD OR THE
003400*                        SPECIAL AGE 60-63 AMOUNT) AND THEIR
003500*                        TOTAL.  CALLED ONCE PER YEAR BY
003600*                        RPACSIM.
003700*
003800*    VERSION.            SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FUNCTIONS USED.     NONE - COMPOUND GROWTH IS DONE BY
004300*                        REPEATED MULTIPLICATION, SEE
004400*                        AA030-COMPOUND-GROWTH BELOW.
004500*
004600*    FILES USED.         NONE - PURE CALCULATION.
004700*
004800*    ERROR MESSAGES USED. NONE.
004900*
005000* CHANGES:
005100* 09/05/1985 VBC -       CREATED AS MAPS04, THE DATE VALIDATION
005200*                        / CONVERSION ROUTINE FOR THE O/S
005300*                        VERSION OF ACAS.
005400* 05/02/1998 VBC -       CONVERTED TO YEAR 2K USING DD/MM/YYYY.
005500* 19/07/1999 VBC -       Y2K REVIEW - CALENDAR-YEAR ARGUMENT
005600*                        BELOW IS ALREADY CC-INCLUSIVE, NO
005700*                        CHANGE REQUIRED.                  CR041
005800* 29/01/2009 VBC -       MIGRATION TO OPEN COBOL, USING
005900*                        INTRINSIC FUNCTIONS TO DO MOST OF
006000*                        THE WORK.
006100* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
006200*                        ALL PREVIOUS NOTICES.
006300* 21/10/2025 VBC - 1.00  RE-TASKED FROM DATE CONVERSION TO THE
006400*                        RP CONTRIBUTION LIMIT SERVICE - DATE
006500*                        CONVERSION NOW LIVES ENTIRELY IN
006600*                        MAPS04'S OLD CALLERS, WHICH RP DOES
006700*                        NOT USE.  DROPPED THE INTRINSIC
006800*                        FUNCTION CALLS FROM THE 2009 REWRITE
006900*                        SO THIS BUILDS ON THE OLDER COMPILERS
007000*                        RP MUST ALSO SUPPORT.              CR2025-118
007100* 05/11/2025 VBC -    .1 FIXED THE SPECIAL 60-63 CATCH-UP
007200*                        GROWTH BASE YEAR - IT COMPOUNDS FROM
007300*                        2025, NOT 2026 LIKE THE OTHER TWO.  CR2025-133
007400*
007500*************************************************************************
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
008000* UPDATED 2024-04-16.
008100*
008200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008300* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1985-2026 AND
008400* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
008500* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
008600* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
008700*************************************************************************
008800*
008900 ENVIRONMENT             DIVISION.
009000*================================
009100*
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600 DATA                    DIVISION.
009700*================================
009800*
009900 WORKING-STORAGE SECTION.
010000*-----------------------
010100 77  PROG-NAME               PIC X(17) VALUE "RPLIM01 (1.00.1)".
010200*
010300 COPY "WSRPCONS.COB".
010400*
010500 01  RP-WS-DATA.
010600     03  RP-WS-EXPONENT          PIC 9(3)      COMP.
010700     03  RP-WS-GROWTH-FACTOR     PIC 9(3)V9(6) VALUE 1.000000.
010800     03  RP-WS-GROWN-AMOUNT      PIC 9(9)V99   VALUE ZERO.
010900     03  RP-WS-ROUND-UNITS       PIC 9(7)      COMP-3 VALUE ZERO.
011000     03  RP-WS-1-PLUS-INFLATION  PIC 9(3)V9(6) VALUE ZERO.
011100     03  FILLER                  PIC X(10).
011200*
011300 01  RP-WS-GROWTH-FACTOR-CENTS REDEFINES RP-WS-GROWTH-FACTOR.
011400     03  RP-WS-GROWTH-WHOLE      PIC 9(3).
011500     03  RP-WS-GROWTH-FRACTION   PIC 9(6).
011600*
011700 01  RP-WS-CATCHUP-TABLE-DATA.
011800     03  RP-WS-STANDARD-CATCHUP  PIC 9(7)V99   VALUE ZERO.
011900     03  RP-WS-SPECIAL-CATCHUP   PIC 9(7)V99   VALUE ZERO.
012000     03  FILLER                  PIC X(10).
012100*
012200 01  RP-WS-CATCHUP-COMBINED REDEFINES RP-WS-CATCHUP-TABLE-DATA.
012300*                                     ** WHOLE-CENTS INTEGER VIEW,
012400*                                        USED WHEN THE TWO CATCH-
012500*                                        UP AMOUNTS ARE TRACED TO
012600*                                        THE CONSOLE IN DEBUG.
012700     03  RP-WS-STD-CATCHUP-CENTS PIC 9(9).
012800     03  RP-WS-SPC-CATCHUP-CENTS PIC 9(9).
012900     03  FILLER                  PIC X(10).
013000*
013010 01  RP-WS-TRACE-LINE.
013020     03  RP-WS-TRACE-BASE        PIC ZZZ,ZZ9.99.
013030     03  FILLER                  PIC X(1)  VALUE SPACE.
013040     03  RP-WS-TRACE-CATCHUP     PIC ZZZ,ZZ9.99.
013050     03  FILLER                  PIC X(1)  VALUE SPACE.
013060     03  RP-WS-TRACE-TOTAL       PIC ZZZ,ZZ9.99.
013070     03  FILLER                  PIC X(20).
013080*
013090 01  RP-WS-TRACE-NUMERIC REDEFINES RP-WS-TRACE-LINE.
013100     03  FILLER                  PIC X(10).
013110     03  FILLER                  PIC X(1).
013120     03  FILLER                  PIC X(10).
013130     03  FILLER                  PIC X(1).
013140     03  FILLER                  PIC X(10).
013150     03  FILLER                  PIC X(20).
013160*
013200 LINKAGE SECTION.
013210****************
013300*
013400 01  RP-LIM-AGE                  PIC 9(3).
013500 01  RP-LIM-CALENDAR-YEAR        PIC 9(4).
013600 01  RP-LIM-INFLATION-RATE       PIC 9V9(6).
013700 01  RP-LIM-BASE-LIMIT           PIC 9(7)V99.
013800 01  RP-LIM-CATCHUP              PIC 9(7)V99.
013900 01  RP-LIM-TOTAL-LIMIT          PIC 9(7)V99.
014000*
014100 PROCEDURE DIVISION USING RP-LIM-AGE
014200                          RP-LIM-CALENDAR-YEAR
014300                          RP-LIM-INFLATION-RATE
014400                          RP-LIM-BASE-LIMIT
014500                          RP-LIM-CATCHUP
014600                          RP-LIM-TOTAL-LIMIT.
014700*
014800 AA000-MAIN                  SECTION.
014900***********************************
015000*
015100     ADD      1 RP-LIM-INFLATION-RATE GIVING RP-WS-1-PLUS-INFLATION.
015200*
015300     PERFORM  AA010-DERIVE-BASE-LIMIT.
015400     PERFORM  AA020-DERIVE-CATCHUPS.
015500*
015600     IF       RP-LIM-AGE >= RP-CONS-SPECIAL-AGE-LOW AND
015700              RP-LIM-AGE <= RP-CONS-SPECIAL-AGE-HIGH
015800              MOVE  RP-WS-SPECIAL-CATCHUP  TO RP-LIM-CATCHUP
015900     ELSE
016000        IF    RP-LIM-AGE >= RP-CONS-CATCHUP-AGE
016100              MOVE  RP-WS-STANDARD-CATCHUP TO RP-LIM-CATCHUP
016200        ELSE
016300              MOVE  ZERO TO RP-LIM-CATCHUP
016400        END-IF
016500     END-IF.
016600*
016700     ADD      RP-LIM-BASE-LIMIT RP-LIM-CATCHUP
016800              GIVING RP-LIM-TOTAL-LIMIT.
016900*
017000 AA000-EXIT.
017100     GOBACK.
017200*
017300 AA010-DERIVE-BASE-LIMIT     SECTION.
017400****************************************
017500*
017600     IF       RP-LIM-CALENDAR-YEAR = RP-CONS-SPECIAL-BASE-YEAR
017700*                                      ** = 2025
017800              MOVE  RP-CONS-BASE-AMT-2025 TO RP-LIM-BASE-LIMIT
017900     ELSE
018000        IF    RP-LIM-CALENDAR-YEAR >= RP-CONS-BASE-YEAR
018100*                                       ** >= 2026
018200              SUBTRACT RP-CONS-BASE-YEAR FROM RP-LIM-CALENDAR-YEAR
018300                       GIVING RP-WS-EXPONENT
018400              MOVE     RP-CONS-BASE-FACTOR TO RP-WS-GROWN-AMOUNT
018500              PERFORM  AA030-COMPOUND-GROWTH
018600                       RP-WS-EXPONENT TIMES
018700              PERFORM  AA040-ROUND-TO-500
018800              MOVE     RP-WS-GROWN-AMOUNT  TO RP-LIM-BASE-LIMIT
018900        ELSE
019000              MOVE  RP-CONS-BASE-AMT-PRE-2025 TO RP-LIM-BASE-LIMIT
019100        END-IF
019200     END-IF.
019300*
019400 AA010-EXIT.
019500     EXIT     SECTION.
019600*
019700 AA020-DERIVE-CATCHUPS      SECTION.
019800***************************************
019900*
020000*  STANDARD CATCH-UP - GROWS FROM 2026.
020100*
020200     IF       RP-LIM-CALENDAR-YEAR = RP-CONS-SPECIAL-BASE-YEAR
020300              MOVE  RP-CONS-CATCHUP-AMT-2025 TO RP-WS-STANDARD-CATCHUP
020400     ELSE
020500        IF    RP-LIM-CALENDAR-YEAR >= RP-CONS-BASE-YEAR
020600              SUBTRACT RP-CONS-BASE-YEAR FROM RP-LIM-CALENDAR-YEAR
020700                       GIVING RP-WS-EXPONENT
020800              MOVE     RP-CONS-CATCHUP-FACTOR TO RP-WS-GROWN-AMOUNT
020900              PERFORM  AA030-COMPOUND-GROWTH
021000                       RP-WS-EXPONENT TIMES
021100              PERFORM  AA040-ROUND-TO-500
021200              MOVE     RP-WS-GROWN-AMOUNT  TO RP-WS-STANDARD-CATCHUP
021300        ELSE
021400              MOVE  RP-CONS-CATCHUP-AMT-PRE-2025 TO RP-WS-STANDARD-CATCHUP
021500        END-IF
021600     END-IF.
021700*
021800*  SPECIAL AGE 60-63 CATCH-UP - GROWS FROM 2025.
021900*
022000     IF       RP-LIM-CALENDAR-YEAR = RP-CONS-SPECIAL-BASE-YEAR
022100              MOVE  RP-CONS-SPECIAL-AMT-2025 TO RP-WS-SPECIAL-CATCHUP
022200     ELSE
022300        IF    RP-LIM-CALENDAR-YEAR >= RP-CONS-BASE-YEAR
022400              SUBTRACT RP-CONS-SPECIAL-BASE-YEAR FROM RP-LIM-CALENDAR-YEAR
022500                       GIVING RP-WS-EXPONENT
022600              MOVE     RP-CONS-SPECIAL-FACTOR TO RP-WS-GROWN-AMOUNT
022700              PERFORM  AA030-COMPOUND-GROWTH
022800                       RP-WS-EXPONENT TIMES
022900              PERFORM  AA040-ROUND-TO-500
023000              MOVE     RP-WS-GROWN-AMOUNT  TO RP-WS-SPECIAL-CATCHUP
023100        ELSE
023200              MOVE  RP-CONS-SPECIAL-AMT-PRE-2025 TO RP-WS-SPECIAL-CATCHUP
023300        END-IF
023400     END-IF.
023500*
023600 AA020-EXIT.
023700     EXIT     SECTION.
023800*
023900 AA030-COMPOUND-GROWTH       SECTION.
024000****************************************
024100*
024200*  MULTIPLIES RP-WS-GROWN-AMOUNT BY (1 + INFLATION) ONCE.
024300*  CALLED "N TIMES" BY THE CALLER TO RAISE IT TO THE Nth POWER -
024400*  NO INTRINSIC FUNCTION USED, AS PER SHOP STANDARD FOR THIS
024500*  MODULE.
024600*
024700     MULTIPLY RP-WS-GROWN-AMOUNT BY RP-WS-1-PLUS-INFLATION
024800              GIVING RP-WS-GROWN-AMOUNT ROUNDED.
024900*
025000 AA030-EXIT.
025100     EXIT     SECTION.
025200*
025300 AA040-ROUND-TO-500          SECTION.
025400****************************************
025500*
025600*  ROUNDS RP-WS-GROWN-AMOUNT TO THE NEAREST $500, HALF-UP.
025700*
025800     COMPUTE  RP-WS-ROUND-UNITS ROUNDED =
025900              RP-WS-GROWN-AMOUNT / RP-CONS-ROUND-UNIT.
026000     MULTIPLY RP-WS-ROUND-UNITS BY RP-CONS-ROUND-UNIT
026100              GIVING RP-WS-GROWN-AMOUNT.
026200*
026300 AA040-EXIT.
026400     EXIT     SECTION.
026500*
