000100*****************************************************************
000200*                                                               *
000300*         F E D E R A L   I N C O M E   T A X   E N G I N E     *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RPTAX01.
001100*
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 22/08/1984.
001300*                        FOR APPLEWOOD COMPUTERS.
001400*
001500     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM,
001600*                        RETIREMENT PLANNING (RP) SUBSYSTEM.
001700*
001800     DATE-WRITTEN.       22/08/1984.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002300*                        VINCENT BRYAN COEN.
002400*                        DISTRIBUTED UNDER THE GNU GENERAL
002500*                        PUBLIC LICENSE. SEE FILE COPYING.
002600*
002700*    REMARKS.            PURE CALCULATION SUBPROGRAM - NO FILE
002800*                        I/O.  GIVEN A TAXABLE INCOME FIGURE
002900*                        (BEFORE THE STANDARD DEDUCTION IS
003000*                        APPLIED) RETURNS THE PROGRESSIVE
003100*                        FEDERAL TAX DUE AND THE MARGINAL RATE
003200*                        THAT APPLIES AT THAT INCOME LEVEL.
003300*                        CALLED FROM BOTH RPACSIM (ACCUMULATION)
003400*                        AND RPDSSIM (DISTRIBUTION).
003500*
003600*    VERSION.            SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.     NONE.
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         NONE - PURE CALCULATION.
004300*
004400*    ERROR MESSAGES USED. NONE.
004500*
004600* CHANGES:
004700* 22/08/1984 VBC -       CREATED AS MAPS01, THE PASSWORD/NAME
004800*                        ENCODER FOR THE O/S VERSION OF ACAS.
004900* 14/02/1998 VBC -       ANNUAL BRACKET REFRESH FOR THE THEN
005000*                        CURRENT SCHEDULE.
005100* 19/07/1999 VBC -       Y2K REVIEW - NO DATE FIELDS IN THIS
005200*                        MODULE, NO CHANGE REQUIRED.       CR041
005300* 29/01/2009 VBC -       MIGRATION TO OPEN COBOL/GNUCOBOL.
005400* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING
005500*                        ALL PREVIOUS NOTICES.
005600* 21/10/2025 VBC - 1.00  RE-TASKED FROM THE PASSWORD ENCODER TO
005700*                        THE RP FEDERAL TAX ENGINE - THE OLD
005800*                        ENCODER HAS BEEN UNUSED SINCE THE O/S
005900*                        VERSION WAS RETIRED IN 2018.       CR2025-118
006000* 03/11/2025 VBC -    .1 ADDED THE MARGINAL-RATE RETURN SO
006100*                        RPACSIM AND RPDSSIM NO LONGER HAVE TO
006200*                        RE-WALK THE BRACKET TABLE THEMSELVES. CR2025-131
006250* 05/12/2025 VBC -    .2 CORRECTED THE MARGINAL-RATE BAND TEST -
006260*                        A TAXABLE INCOME LANDING EXACTLY ON A
006270*                        BRACKET BOUNDARY WAS BEING REPORTED AT
006280*                        THE LOWER BAND'S RATE INSTEAD OF THE
006290*                        UPPER BAND'S.  THE RUNNING TAX TOTAL WAS
006295*                        NOT AFFECTED, ONLY THE RATE RETURNED.  CR2025-152
006297* 09/08/2026 VBC -    .3 ADDED THE DOLLARS/CENTS EDIT VIEW OF
006298*                        RP-WS-TAXABLE-INCOME FOR THE TRACE
006299*                        PRINT.                                CR2025-156
006300*
006400*************************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
006900* UPDATED 2024-04-16.
007000*
007100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2026 AND
007300* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
007400* VERSION 3 OR LATER, FOR PERSONAL AND IN-BUSINESS USE ONLY -
007500* NOT FOR RESALE, RENTAL OR HIRE.  SEE THE FILE COPYING.
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 DATA                    DIVISION.
008600*================================
008700*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  PROG-NAME               PIC X(17) VALUE "RPTAX01 (1.00.3)".
009200*
009300 COPY "WSRPTAXB.COB".
009400*
009500 01  RP-WS-DATA.
009600     03  RP-WS-TAXABLE-INCOME    PIC 9(9)V99      VALUE ZERO.
009700     03  RP-WS-BAND-TOP          PIC 9(9)V99      VALUE ZERO.
009800     03  RP-WS-BAND-AMT          PIC 9(9)V99      VALUE ZERO.
009900     03  RP-WS-BAND-COUNT        BINARY-CHAR UNSIGNED VALUE ZERO.
010000     03  FILLER                  PIC X(10).
010100*
010150*  DOLLARS-ONLY EDIT VIEW OF THE INCOMING TAXABLE INCOME - USED
010160*  BY THE TRACE PRINT WHEN CENTS ARE NOT WANTED ON THE LISTING.
010170*                                                          CR2025-156
010180 01  RP-WS-TAXABLE-INCOME-CENTS REDEFINES RP-WS-TAXABLE-INCOME.
010190     03  RP-WS-TAXABLE-INC-DOLLARS PIC 9(9).
010195     03  RP-WS-TAXABLE-INC-CC      PIC 99.
010196*
010200 01  RP-WS-BAND-TOP-CENTS REDEFINES RP-WS-BAND-TOP.
010300     03  RP-WS-BAND-TOP-DOLLARS  PIC 9(9).
010400     03  RP-WS-BAND-TOP-CC       PIC 99.
010500*
010600 01  RP-WS-TRACE-LINE.
010700     03  RP-WS-TRACE-INCOME      PIC ZZZ,ZZZ,ZZ9.99.
010800     03  FILLER                  PIC X(1)  VALUE SPACE.
010900     03  RP-WS-TRACE-TAX         PIC ZZZ,ZZZ,ZZ9.99.
011000     03  FILLER                  PIC X(1)  VALUE SPACE.
011100     03  RP-WS-TRACE-MARGINAL    PIC Z9.9999.
011200     03  FILLER                  PIC X(20).
011300*
011400 01  RP-WS-TRACE-NUMERIC REDEFINES RP-WS-TRACE-LINE.
011500     03  FILLER                  PIC X(15).
011600     03  FILLER                  PIC X(1).
011700     03  FILLER                  PIC X(15).
011800     03  FILLER                  PIC X(1).
011900     03  FILLER                  PIC X(20).
012000*
012100 LINKAGE SECTION.
012200****************
012300*
012400 01  RP-TAX-INCOME               PIC 9(9)V99.
012500 01  RP-TAX-AMOUNT               PIC 9(9)V99.
012600 01  RP-TAX-MARGINAL-RATE        PIC 9V9(6).
012700*
012800 PROCEDURE DIVISION USING RP-TAX-INCOME
012900                          RP-TAX-AMOUNT
013000                          RP-TAX-MARGINAL-RATE.
013100*
013200 AA000-MAIN                  SECTION.
013300***********************************
013400*
013500     MOVE     ZERO TO RP-TAX-AMOUNT
013600                      RP-TAX-MARGINAL-RATE.
013700*
013800     IF       RP-TAX-INCOME NOT > RP-TAXB-DEDUCTION-R
013900              GO TO AA000-EXIT.
014000*
014100     SUBTRACT RP-TAXB-DEDUCTION-R FROM RP-TAX-INCOME
014200              GIVING   RP-WS-TAXABLE-INCOME.
014300*
014400     MOVE     RP-TAXB-RATE (7) TO RP-TAX-MARGINAL-RATE.
014500*                                 ** DEFAULT TO TOP RATE, IN
014600*                                    CASE TAXABLE EXCEEDS EVERY
014700*                                    BAND UPPER BOUND.
014800*
014900     PERFORM  AA010-WALK-BRACKETS
015000              VARYING RP-TAXB-IX FROM 1 BY 1
015100              UNTIL   RP-TAXB-IX > 7.
015200*
015300 AA000-EXIT.
015400     GOBACK.
015500*
015600 AA010-WALK-BRACKETS         SECTION.
015700*************************************
015800*
015900*  ADD THIS BAND'S SHARE OF THE TAX AND, IF THIS IS THE BAND
016000*  CONTAINING RP-WS-TAXABLE-INCOME, RECORD THE MARGINAL RATE
016100*  AND FORCE THE VARYING LOOP TO STOP.
016200*
016300     IF       RP-WS-TAXABLE-INCOME > RP-TAXB-LOWER (RP-TAXB-IX)
016400              IF    RP-WS-TAXABLE-INCOME > RP-TAXB-UPPER (RP-TAXB-IX)
016500                    MOVE  RP-TAXB-UPPER (RP-TAXB-IX) TO RP-WS-BAND-TOP
016600              ELSE
016700                    MOVE  RP-WS-TAXABLE-INCOME       TO RP-WS-BAND-TOP
016800              END-IF
016900              COMPUTE RP-WS-BAND-AMT ROUNDED =
017000                      (RP-WS-BAND-TOP - RP-TAXB-LOWER (RP-TAXB-IX))
017100                       * RP-TAXB-RATE (RP-TAXB-IX)
017200              ADD     RP-WS-BAND-AMT TO RP-TAX-AMOUNT
017300              ADD     1 TO RP-WS-BAND-COUNT
017400     END-IF.
017500*
017550*    A TAXABLE INCOME EXACTLY ON A BRACKET BOUNDARY BELONGS TO
017560*    THE UPPER BAND (LOWER LE INCOME LT UPPER) - MUST BE A
017570*    STRICT "LESS THAN" TEST HERE, NOT "NOT GREATER THAN".  CR2025-152
017600     IF       RP-WS-TAXABLE-INCOME < RP-TAXB-UPPER (RP-TAXB-IX)
017700              MOVE  RP-TAXB-RATE (RP-TAXB-IX) TO RP-TAX-MARGINAL-RATE
017800              MOVE  8 TO RP-TAXB-IX
017900     END-IF.
018000*
018100 AA010-EXIT.
018200     EXIT     SECTION.
018300*
